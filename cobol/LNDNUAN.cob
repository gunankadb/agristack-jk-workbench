000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     LNDNUAN.
000400 AUTHOR.         M DASS.
000500 INSTALLATION.   AGRISTACK J&K - REVENUE DEPT BATCH CELL.
000600 DATE-WRITTEN.   11 JAN 1990.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - REVENUE DEPT INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  CALLED ROUTINE - LAND-USE NUANCE CLASSIFICATION.
001100*               CLASSIFIES THE FREE-TEXT LAND-TYPE FIELD OF A
001200*               LAND RECORD INTO ONE OF THREE CATEGORIES -
001300*               BLOCKED_INFRA (STATE INFRASTRUCTURE - HARD
001400*               BLOCK), HOUSING (GAIR MUMKIN MAKAN/ABADI - SOFT
001500*               PENALTY) OR AGRI (ORDINARY AGRICULTURAL LAND -
001600*               NO PENALTY).  FIRST MATCHING RULE WINS - INFRA
001700*               IS TESTED BEFORE HOUSING.
001800*
001900*================================================================
002000* HISTORY OF AMENDMENT:
002100*================================================================
002200* -      - MDASS - 11/01/1990 - KHATAUNI ABSTRACT EDIT PROJECT -
002300*                              INITIAL VERSION - FLAGGED "SARAK",
002400*                              "NALLAH" AND "ROAD" LAND-TYPE
002500*                              ENTRIES FOR THE CONSOLIDATION CELL
002600* -      - RPATEL- 14/08/1996 - "RIVER", "DARYA" AND "FOREST"
002700*                              ADDED TO THE INFRASTRUCTURE LIST
002800* -      - DLIM  - 09/06/1998 - Y2K CENTURY REVIEW - NO DATE
002900*                              FIELDS IN THIS ROUTINE
003000* AGR003 - MDASS - 21/02/2024 - AGRISTACK PH1 E-REQUEST 61230
003100*                              - REWRITTEN FOR THE AGRISTACK
003200*                                BATCH - "GAIR MUMKIN MAKAN" AND
003300*                                "ABADI" HOUSING RULE ADDED.
003400* AGR024 - DLIM  - 30/09/2024 - AGRISTACK PH2 E-REQUEST 62510
003500*                              - "GAIR MUMKIN" NO LONGER HARD
003600*                                BLOCKS ON ITS OWN - MUST ALSO
003700*                                CARRY "MAKAN" OR "ABADI" TO BE
003800*                                CLASSIFIED AS HOUSING, PER
003900*                                REVENUE CIRCULAR RC-2024-19.
004000*----------------------------------------------------------------*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700
005800*************************
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                          PIC X(24)        VALUE
006200     "** PROGRAM LNDNUAN   **".
006300
006400 01  WK-C-COMMON.
006500     COPY LNDLDA.
006600
006700 01  WK-LNDNUAN-WORK-AREA.
006800     05  WK-LNDNUAN-LAND-TYPE-UP      PIC X(40) VALUE SPACES.
006900     05  WK-LNDNUAN-INFRA-SW          PIC X(01) VALUE "N".
007000         88  WK-LNDNUAN-IS-INFRA           VALUE "Y".
007100         88  WK-LNDNUAN-NOT-INFRA          VALUE "N".
007200     05  WK-LNDNUAN-MAKAN-SW          PIC X(01) VALUE "N".
007300         88  WK-LNDNUAN-IS-MAKAN           VALUE "Y".
007400         88  WK-LNDNUAN-NOT-MAKAN          VALUE "N".
007500     05  WK-LNDNUAN-ABADI-SW          PIC X(01) VALUE "N".
007600         88  WK-LNDNUAN-IS-ABADI           VALUE "Y".
007700         88  WK-LNDNUAN-NOT-ABADI          VALUE "N".
007800     05  WK-LNDNUAN-GMK-SW            PIC X(01) VALUE "N".
007900         88  WK-LNDNUAN-IS-GMK              VALUE "Y".
008000         88  WK-LNDNUAN-NOT-GMK             VALUE "N".
008100     05  WK-LNDNUAN-KW-IDX            PIC 9(02) COMP VALUE 0.
008200     05  FILLER                       PIC X(04) VALUE SPACES.
008300
008400* ---- INFRASTRUCTURE KEYWORD TABLE - FIRST RULE, HARD BLOCK -----*
008500 01  WK-LNDNUAN-INFRA-TABLE.
008600     05  WK-LNDNUAN-INFRA-01          PIC X(10) VALUE "SARAK     ".
008700     05  WK-LNDNUAN-INFRA-02          PIC X(10) VALUE "ROAD      ".
008800     05  WK-LNDNUAN-INFRA-03          PIC X(10) VALUE "NALLAH    ".
008900     05  WK-LNDNUAN-INFRA-04          PIC X(10) VALUE "RIVER     ".
009000     05  WK-LNDNUAN-INFRA-05          PIC X(10) VALUE "DARYA     ".
009100     05  WK-LNDNUAN-INFRA-06          PIC X(10) VALUE "FOREST    ".
009200     05  WK-LNDNUAN-INFRA-TABLE-R REDEFINES
009300                                      WK-LNDNUAN-INFRA-TABLE.
009400         10  WK-LNDNUAN-INFRA-KW      OCCURS 6 TIMES
009500                                      PIC X(10).
009600
009700* ---- ALTERNATE VIEW OF LAND-TYPE-UP FOR CHAR-BY-CHAR SCAN ------*
009800 01  WK-LNDNUAN-LAND-TYPE-R REDEFINES WK-LNDNUAN-LAND-TYPE-UP.
009900     05  WK-LNDNUAN-LT-CHAR           OCCURS 40 TIMES
010000                                      PIC X(01).
010100
010200* ---- KEYWORD LENGTH TABLE - INFRA WORDS -------------------------*
010300 01  WK-LNDNUAN-INFRA-LEN-TABLE.
010400     05  WK-LNDNUAN-INFRA-LEN-01      PIC 9(02) COMP VALUE 05.
010500     05  WK-LNDNUAN-INFRA-LEN-02      PIC 9(02) COMP VALUE 04.
010600     05  WK-LNDNUAN-INFRA-LEN-03      PIC 9(02) COMP VALUE 06.
010700     05  WK-LNDNUAN-INFRA-LEN-04      PIC 9(02) COMP VALUE 05.
010800     05  WK-LNDNUAN-INFRA-LEN-05      PIC 9(02) COMP VALUE 05.
010900     05  WK-LNDNUAN-INFRA-LEN-06      PIC 9(02) COMP VALUE 06.
011000     05  WK-LNDNUAN-INFRA-LEN-TABLE-R REDEFINES
011100                                      WK-LNDNUAN-INFRA-LEN-TABLE.
011200         10  WK-LNDNUAN-INFRA-LEN     OCCURS 6 TIMES
011300                                      PIC 9(02) COMP.
011400
011500 01  WK-LNDNUAN-SCAN-WORK.
011600     05  WK-LNDNUAN-SCAN-IDX          PIC 9(02) COMP VALUE 0.
011700     05  WK-LNDNUAN-MATCH-IDX         PIC 9(02) COMP VALUE 0.
011800     05  WK-LNDNUAN-KW-LEN            PIC 9(02) COMP VALUE 0.
011900     05  WK-LNDNUAN-MATCH-SW          PIC X(01) VALUE "N".
012000         88  WK-LNDNUAN-CHARS-MATCH        VALUE "Y".
012100         88  WK-LNDNUAN-CHARS-NOMATCH      VALUE "N".
012200     05  FILLER                       PIC X(04) VALUE SPACES.
012300
012400*****************
012500 LINKAGE SECTION.
012600*****************
012700 01  WK-C-LNDNUAN-RECORD.
012800     05  WK-C-LNDNUAN-INPUT.
012900         10  WK-C-LNDNUAN-LAND-TYPE   PIC X(40).
013000     05  WK-C-LNDNUAN-OUTPUT.
013100         10  WK-C-LNDNUAN-CATEGORY    PIC X(15).
013200         10  WK-C-LNDNUAN-PENALTY     PIC S9(1)V99.
013300         10  WK-C-LNDNUAN-BLOCK-SW    PIC X(01).
013400             88  WK-C-LNDNUAN-HARD-BLOCK    VALUE "Y".
013500             88  WK-C-LNDNUAN-NO-BLOCK      VALUE "N".
013600     05  FILLER                      PIC X(02).
013700 EJECT
013800***********************************************
013900 PROCEDURE DIVISION USING WK-C-LNDNUAN-RECORD.
014000***********************************************
014100 MAIN-MODULE.
014200     PERFORM A000-MAIN-PROCESSING
014300        THRU A099-MAIN-PROCESSING-EX.
014400 GOBACK.
014500
014600*-----------------------------------------------------------------*
014700 A000-MAIN-PROCESSING.
014800*-----------------------------------------------------------------*
014900     MOVE WK-C-LNDNUAN-LAND-TYPE  TO WK-LNDNUAN-LAND-TYPE-UP.
015000     INSPECT WK-LNDNUAN-LAND-TYPE-UP
015100        CONVERTING "abcdefghijklmnopqrstuvwxyz"
015200                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015300
015400     SET WK-LNDNUAN-NOT-INFRA TO TRUE.
015500     SET WK-LNDNUAN-NOT-GMK   TO TRUE.
015600     SET WK-LNDNUAN-NOT-MAKAN TO TRUE.
015700     SET WK-LNDNUAN-NOT-ABADI TO TRUE.
015800
015900     PERFORM B100-TEST-ONE-INFRA-WORD
016000        THRU B199-TEST-ONE-INFRA-WORD-EX
016100           VARYING WK-LNDNUAN-KW-IDX FROM 1 BY 1
016200              UNTIL WK-LNDNUAN-KW-IDX > 6
016300                 OR WK-LNDNUAN-IS-INFRA.
016400
016500     IF WK-LNDNUAN-IS-INFRA
016600        MOVE "BLOCKED_INFRA"          TO WK-C-LNDNUAN-CATEGORY
016700        MOVE WK-LNDLDA-PEN-INFRA      TO WK-C-LNDNUAN-PENALTY
016800        SET WK-C-LNDNUAN-HARD-BLOCK   TO TRUE
016900     ELSE
017000        PERFORM C100-TEST-GMK-PHRASE
017100           THRU C199-TEST-GMK-PHRASE-EX
017200        PERFORM C200-TEST-MAKAN-WORD
017300           THRU C299-TEST-MAKAN-WORD-EX
017400        PERFORM C300-TEST-ABADI-WORD
017500           THRU C399-TEST-ABADI-WORD-EX
017600        IF WK-LNDNUAN-IS-GMK
017700              AND (WK-LNDNUAN-IS-MAKAN OR WK-LNDNUAN-IS-ABADI)
017800           MOVE "HOUSING"             TO WK-C-LNDNUAN-CATEGORY
017900           MOVE WK-LNDLDA-PEN-HOUSING TO WK-C-LNDNUAN-PENALTY
018000           SET WK-C-LNDNUAN-NO-BLOCK  TO TRUE
018100        ELSE
018200           MOVE "AGRI"                TO WK-C-LNDNUAN-CATEGORY
018300           MOVE ZERO                  TO WK-C-LNDNUAN-PENALTY
018400           SET WK-C-LNDNUAN-NO-BLOCK  TO TRUE
018500        END-IF
018600     END-IF.
018700
018800 A099-MAIN-PROCESSING-EX.
018900     EXIT.
019000
019100*-----------------------------------------------------------------*
019200 B100-TEST-ONE-INFRA-WORD.
019300*-----------------------------------------------------------------*
019400     MOVE WK-LNDNUAN-INFRA-LEN(WK-LNDNUAN-KW-IDX)
019500                               TO WK-LNDNUAN-KW-LEN.
019600     PERFORM D100-SCAN-FOR-WORD
019700        THRU D199-SCAN-FOR-WORD-EX
019800           VARYING WK-LNDNUAN-SCAN-IDX FROM 1 BY 1
019900              UNTIL WK-LNDNUAN-SCAN-IDX >
020000                       (41 - WK-LNDNUAN-KW-LEN)
020100                 OR WK-LNDNUAN-CHARS-MATCH.
020200     IF WK-LNDNUAN-CHARS-MATCH
020300        SET WK-LNDNUAN-IS-INFRA TO TRUE
020400     END-IF.
020500 B199-TEST-ONE-INFRA-WORD-EX.
020600     EXIT.
020700
020800*-----------------------------------------------------------------*
020900 C100-TEST-GMK-PHRASE.
021000*-----------------------------------------------------------------*
021100     MOVE 11                  TO WK-LNDNUAN-KW-LEN.
021200     SET WK-LNDNUAN-CHARS-NOMATCH TO TRUE.
021300     PERFORM D100-SCAN-FOR-GMK
021400        THRU D199-SCAN-FOR-GMK-EX
021500           VARYING WK-LNDNUAN-SCAN-IDX FROM 1 BY 1
021600              UNTIL WK-LNDNUAN-SCAN-IDX >
021700                       (41 - WK-LNDNUAN-KW-LEN)
021800                 OR WK-LNDNUAN-CHARS-MATCH.
021900     IF WK-LNDNUAN-CHARS-MATCH
022000        SET WK-LNDNUAN-IS-GMK TO TRUE
022100     END-IF.
022200 C199-TEST-GMK-PHRASE-EX.
022300     EXIT.
022400
022500 C200-TEST-MAKAN-WORD.
022600     MOVE 5                   TO WK-LNDNUAN-KW-LEN.
022700     SET WK-LNDNUAN-CHARS-NOMATCH TO TRUE.
022800     PERFORM D100-SCAN-FOR-MAKAN
022900        THRU D199-SCAN-FOR-MAKAN-EX
023000           VARYING WK-LNDNUAN-SCAN-IDX FROM 1 BY 1
023100              UNTIL WK-LNDNUAN-SCAN-IDX >
023200                       (41 - WK-LNDNUAN-KW-LEN)
023300                 OR WK-LNDNUAN-CHARS-MATCH.
023400     IF WK-LNDNUAN-CHARS-MATCH
023500        SET WK-LNDNUAN-IS-MAKAN TO TRUE
023600     END-IF.
023700 C299-TEST-MAKAN-WORD-EX.
023800     EXIT.
023900
024000 C300-TEST-ABADI-WORD.
024100     MOVE 5                   TO WK-LNDNUAN-KW-LEN.
024200     SET WK-LNDNUAN-CHARS-NOMATCH TO TRUE.
024300     PERFORM D100-SCAN-FOR-ABADI
024400        THRU D199-SCAN-FOR-ABADI-EX
024500           VARYING WK-LNDNUAN-SCAN-IDX FROM 1 BY 1
024600              UNTIL WK-LNDNUAN-SCAN-IDX >
024700                       (41 - WK-LNDNUAN-KW-LEN)
024800                 OR WK-LNDNUAN-CHARS-MATCH.
024900     IF WK-LNDNUAN-CHARS-MATCH
025000        SET WK-LNDNUAN-IS-ABADI TO TRUE
025100     END-IF.
025200 C399-TEST-ABADI-WORD-EX.
025300     EXIT.
025400
025500*-----------------------------------------------------------------*
025600 D100-SCAN-FOR-WORD.
025700*-----------------------------------------------------------------*
025800*        CHARACTER-BY-CHARACTER COMPARE USING THE ARRAY VIEW OF
025900*        THE UPPER-CASED LAND-TYPE TEXT, STARTING AT SCAN-IDX.
026000     SET WK-LNDNUAN-CHARS-MATCH TO TRUE.
026100     PERFORM E100-COMPARE-ONE-CHAR
026200        THRU E199-COMPARE-ONE-CHAR-EX
026300           VARYING WK-LNDNUAN-MATCH-IDX FROM 1 BY 1
026400              UNTIL WK-LNDNUAN-MATCH-IDX > WK-LNDNUAN-KW-LEN
026500                 OR WK-LNDNUAN-CHARS-NOMATCH.
026600 D199-SCAN-FOR-WORD-EX.
026700     EXIT.
026800
026900 E100-COMPARE-ONE-CHAR.
027000     IF WK-LNDNUAN-LT-CHAR
027100           (WK-LNDNUAN-SCAN-IDX + WK-LNDNUAN-MATCH-IDX - 1)
027200        NOT = WK-LNDNUAN-INFRA-KW(WK-LNDNUAN-KW-IDX)
027300                 (WK-LNDNUAN-MATCH-IDX : 1)
027400        SET WK-LNDNUAN-CHARS-NOMATCH TO TRUE
027500     END-IF.
027600 E199-COMPARE-ONE-CHAR-EX.
027700     EXIT.
027800
027900 D100-SCAN-FOR-GMK.
028000     IF WK-LNDNUAN-LAND-TYPE-UP
028100           (WK-LNDNUAN-SCAN-IDX : WK-LNDNUAN-KW-LEN)
028200        = "GAIR MUMKIN"
028300        SET WK-LNDNUAN-CHARS-MATCH TO TRUE
028400     END-IF.
028500 D199-SCAN-FOR-GMK-EX.
028600     EXIT.
028700
028800 D100-SCAN-FOR-MAKAN.
028900     IF WK-LNDNUAN-LAND-TYPE-UP
029000           (WK-LNDNUAN-SCAN-IDX : WK-LNDNUAN-KW-LEN)
029100        = "MAKAN"
029200        SET WK-LNDNUAN-CHARS-MATCH TO TRUE
029300     END-IF.
029400 D199-SCAN-FOR-MAKAN-EX.
029500     EXIT.
029600
029700 D100-SCAN-FOR-ABADI.
029800     IF WK-LNDNUAN-LAND-TYPE-UP
029900           (WK-LNDNUAN-SCAN-IDX : WK-LNDNUAN-KW-LEN)
030000        = "ABADI"
030100        SET WK-LNDNUAN-CHARS-MATCH TO TRUE
030200     END-IF.
030300 D199-SCAN-FOR-ABADI-EX.
030400     EXIT.
030500
030600******************************************************************
030700*************** END OF PROGRAM SOURCE -  LNDNUAN ***************
030800******************************************************************
