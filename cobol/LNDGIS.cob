000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     LNDGIS.
000400 AUTHOR.         R PATEL.
000500 INSTALLATION.   AGRISTACK J&K - REVENUE DEPT BATCH CELL.
000600 DATE-WRITTEN.   09 JUL 1988.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - REVENUE DEPT INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  CALLED ROUTINE - GIS INTEGRITY / GEOFENCE CHECK.
001100*               GIVEN A KHASRA-NO, DECIDES WHETHER THE PARCEL
001200*               FALLS INSIDE THE REVENUE VILLAGE GEOFENCE AND
001300*               RETURNS A MAP POINT (LAT/LON) FOR THE MAP-POINTS
001400*               EXTRACT PLUS A STATUS TEXT FOR THE AUDIT TRAIL.
001500*               NOTE - THIS ROUTINE DOES NOT CALL OUT TO ANY GIS
001600*               SERVER.  THE "GEOFENCE" TEST IS A KHASRA-NO
001700*               SUBSTRING RULE MAINTAINED BY THE REVENUE CELL
001800*               UNTIL THE REAL GIS FEED IS AVAILABLE (SEE AGR004).
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* -      RPATEL 09/07/1988 - REVENUE RECORDS COMPUTERISATION
002400*                            PROJECT - INITIAL VERSION - FLAGGED
002500*                            KHASRA NUMBERS OVERLAPPING THE OLD
002600*                            FOREST SETTLEMENT BOUNDARY LIST
002700* -      DLIM   03/12/1994 - VILLAGE BASE POINT TABLE ADDED FOR
002800*                            THE NEW REVENUE MAP DIGITISATION CELL
002900* -      RPATEL 08/09/1998 - Y2K CENTURY REVIEW - NO TWO-DIGIT
003000*                            YEAR FIELDS FOUND IN THIS ROUTINE
003100* AGR001 RPATEL 12/02/2024 - AGRISTACK PH1 E-REQUEST 61190 -
003200*                            REWRITTEN AS THE AGRISTACK GIS
003300*                            INTEGRITY CHECK - OLD FOREST-
003400*                            BOUNDARY LIST REPLACED WITH THE
003500*                            INTERIM "2501" FLAG PENDING THE
003600*                            REAL GIS FEED (SEE AGR004 BELOW)
003700* AGR004 DLIM   19/03/2024 - AGRISTACK PH1 E-REQUEST 61340
003800*                          - NOTE: KHASRA "2501" FLAG IS AN
003900*                            INTERIM RULE - REPLACE WITH REAL
004000*                            GIS POLYGON LOOKUP WHEN SURVEY OF
004100*                            INDIA FEED IS COMMISSIONED
004200* AGR028 SKHAN  21/10/2024 - AGRISTACK PH2 E-REQUEST 62640
004300*                          - PASS-CASE MAP POINT NOW CARRIES A
004400*                            SMALL DETERMINISTIC JITTER OFF THE
004500*                            VILLAGE BASE POINT SO TWO PARCELS
004600*                            DO NOT PLOT ON TOP OF ONE ANOTHER
004700*----------------------------------------------------------------*
004800 EJECT
004900**********************
005000 ENVIRONMENT DIVISION.
005100**********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000***************
006100 DATA DIVISION.
006200***************
006300 FILE SECTION.
006400
006500*************************
006600 WORKING-STORAGE SECTION.
006700*************************
006800 01  FILLER                          PIC X(24)        VALUE
006900     "** PROGRAM LNDGIS    **".
007000
007100 01  WK-C-COMMON.
007200     COPY LNDLDA.
007300     COPY LNDMAP.
007400
007500 01  WK-LNDGIS-WORK-AREA.
007600     05  WK-LNDGIS-KHASRA             PIC X(10) VALUE SPACES.
007700     05  WK-LNDGIS-SCAN-IDX           PIC 9(02) COMP VALUE 0.
007800     05  WK-LNDGIS-FOUND-SW           PIC X(01) VALUE "N".
007900         88  WK-LNDGIS-FLAG-FOUND           VALUE "Y".
008000         88  WK-LNDGIS-FLAG-NOT-FOUND       VALUE "N".
008100     05  WK-LNDGIS-DIGIT-SUM           PIC 9(04) COMP VALUE 0.
008200     05  WK-LNDGIS-JITTER-IDX          PIC 9(02) COMP VALUE 0.
008300     05  FILLER                       PIC X(04) VALUE SPACES.
008400
008500* ---- DIGIT-ARRAY VIEW OF THE KHASRA-NO, USED TO DERIVE A -------*
008600* ---- SMALL DETERMINISTIC JITTER INDEX FOR THE PASS-CASE POINT --*
008700 01  WK-LNDGIS-KHASRA-NUM.
008800     05  WK-LNDGIS-KHASRA-DIGITS       PIC X(10) VALUE ZEROS.
008900     05  WK-LNDGIS-KHASRA-NUM-R REDEFINES WK-LNDGIS-KHASRA-DIGITS.
009000         10  WK-LNDGIS-KHASRA-DIGIT    OCCURS 10 TIMES
009100                                       PIC 9(01).
009200
009300* ---- TABLE OF TEN SMALL SIGNED JITTER OFFSETS, +/- 0.01 --------*
009400 01  WK-LNDGIS-JITTER-TABLE.
009500     05  WK-LNDGIS-JITTER-01           PIC S9V9(4) VALUE -0.0100.
009600     05  WK-LNDGIS-JITTER-02           PIC S9V9(4) VALUE -0.0080.
009700     05  WK-LNDGIS-JITTER-03           PIC S9V9(4) VALUE -0.0060.
009800     05  WK-LNDGIS-JITTER-04           PIC S9V9(4) VALUE -0.0040.
009900     05  WK-LNDGIS-JITTER-05           PIC S9V9(4) VALUE -0.0020.
010000     05  WK-LNDGIS-JITTER-06           PIC S9V9(4) VALUE +0.0020.
010100     05  WK-LNDGIS-JITTER-07           PIC S9V9(4) VALUE +0.0040.
010200     05  WK-LNDGIS-JITTER-08           PIC S9V9(4) VALUE +0.0060.
010300     05  WK-LNDGIS-JITTER-09           PIC S9V9(4) VALUE +0.0080.
010400     05  WK-LNDGIS-JITTER-10           PIC S9V9(4) VALUE +0.0100.
010500     05  WK-LNDGIS-JITTER-TABLE-R REDEFINES WK-LNDGIS-JITTER-TABLE.
010600         10  WK-LNDGIS-JITTER-VAL      OCCURS 10 TIMES
010700                                       PIC S9V9(4).
010800
010900* ---- FLAT TABLE OF THE TWO FIXED LAT/LON POINT PAIRS - FAIL ----*
011000* ---- POINT AND VILLAGE BASE POINT - INDEXED VIEW FOR LOOKUP ----*
011100 01  WK-LNDGIS-POINT-TABLE.
011200     05  WK-LNDGIS-PT-FAIL-LAT         PIC S9(3)V9(4)
011300                                       VALUE +33.7782.
011400     05  WK-LNDGIS-PT-FAIL-LON         PIC S9(3)V9(4)
011500                                       VALUE +75.0500.
011600     05  WK-LNDGIS-PT-BASE-LAT         PIC S9(3)V9(4)
011700                                       VALUE +33.7782.
011800     05  WK-LNDGIS-PT-BASE-LON         PIC S9(3)V9(4)
011900                                       VALUE +76.5762.
012000     05  WK-LNDGIS-POINT-TABLE-R REDEFINES WK-LNDGIS-POINT-TABLE.
012100         10  WK-LNDGIS-PT-VAL          OCCURS 4 TIMES
012200                                       PIC S9(3)V9(4).
012300
012400*****************
012500 LINKAGE SECTION.
012600*****************
012700 01  WK-C-LNDGIS-RECORD.
012800     05  WK-C-LNDGIS-INPUT.
012900         10  WK-C-LNDGIS-KHASRA-NO    PIC X(10).
013000     05  WK-C-LNDGIS-OUTPUT.
013100         10  WK-C-LNDGIS-GIS-STATUS   PIC X(30).
013200         10  WK-C-LNDGIS-MAP-POINT.
013300             15  WK-C-LNDGIS-LAT      PIC S9(3)V9(4).
013400             15  WK-C-LNDGIS-LON      PIC S9(3)V9(4).
013500             15  WK-C-LNDGIS-PT-STATUS PIC X(04).
013600     05  FILLER                      PIC X(02).
013700 EJECT
013800***********************************************
013900 PROCEDURE DIVISION USING WK-C-LNDGIS-RECORD.
014000***********************************************
014100 MAIN-MODULE.
014200     PERFORM A000-MAIN-PROCESSING
014300        THRU A099-MAIN-PROCESSING-EX.
014400 GOBACK.
014500
014600*-----------------------------------------------------------------*
014700 A000-MAIN-PROCESSING.
014800*-----------------------------------------------------------------*
014900     MOVE WK-C-LNDGIS-KHASRA-NO   TO WK-LNDGIS-KHASRA.
015000     SET WK-LNDGIS-FLAG-NOT-FOUND TO TRUE.
015100
015200     PERFORM B100-SCAN-FOR-FLAG-TEXT
015300        THRU B199-SCAN-FOR-FLAG-TEXT-EX.
015400
015500     IF WK-LNDGIS-FLAG-FOUND
015600        PERFORM C100-BUILD-FAIL-POINT
015700           THRU C199-BUILD-FAIL-POINT-EX
015800     ELSE
015900        PERFORM D100-BUILD-PASS-POINT
016000           THRU D199-BUILD-PASS-POINT-EX
016100     END-IF.
016200
016300 A099-MAIN-PROCESSING-EX.
016400     EXIT.
016500
016600*-----------------------------------------------------------------*
016700 B100-SCAN-FOR-FLAG-TEXT.
016800*-----------------------------------------------------------------*
016900* AGR004 - KHASRA-NO CONTAINING "2501" TRIPS THE GEOFENCE FAIL.
017000     PERFORM B110-TEST-ONE-POSITION
017100        THRU B110-EX
017200           VARYING WK-LNDGIS-SCAN-IDX FROM 1 BY 1
017300              UNTIL WK-LNDGIS-SCAN-IDX > 7
017400                 OR WK-LNDGIS-FLAG-FOUND.
017500 B199-SCAN-FOR-FLAG-TEXT-EX.
017600     EXIT.
017700
017800 B110-TEST-ONE-POSITION.
017900     IF WK-LNDGIS-KHASRA(WK-LNDGIS-SCAN-IDX:4)
018000           = WK-LNDLDA-GIS-FLAG-TXT
018100        SET WK-LNDGIS-FLAG-FOUND TO TRUE
018200     END-IF.
018300 B110-EX.
018400     EXIT.
018500
018600*-----------------------------------------------------------------*
018700 C100-BUILD-FAIL-POINT.
018800*-----------------------------------------------------------------*
018900     MOVE WK-LNDGIS-PT-FAIL-LAT   TO WK-C-LNDGIS-LAT.
019000     MOVE WK-LNDGIS-PT-FAIL-LON   TO WK-C-LNDGIS-LON.
019100     MOVE "FAIL"                  TO WK-C-LNDGIS-PT-STATUS.
019200     MOVE "OUT_OF_BOUNDS (52m deviation)"
019300                                  TO WK-C-LNDGIS-GIS-STATUS.
019400 C199-BUILD-FAIL-POINT-EX.
019500     EXIT.
019600
019700*-----------------------------------------------------------------*
019800 D100-BUILD-PASS-POINT.
019900*-----------------------------------------------------------------*
020000* AGR028 - DERIVE A DETERMINISTIC JITTER INDEX FROM THE SUM OF
020100* AGR028 - THE KHASRA-NO DIGITS SO THE POINT DOES NOT SIT DEAD
020200* AGR028 - ON TOP OF THE VILLAGE BASE POINT FOR EVERY PARCEL.
020300     MOVE ZEROS                  TO WK-LNDGIS-KHASRA-DIGITS.
020400     MOVE 0                      TO WK-LNDGIS-DIGIT-SUM.
020500     PERFORM E100-ADD-ONE-DIGIT
020600        THRU E199-ADD-ONE-DIGIT-EX
020700           VARYING WK-LNDGIS-SCAN-IDX FROM 1 BY 1
020800              UNTIL WK-LNDGIS-SCAN-IDX > 10.
020900
021000     COMPUTE WK-LNDGIS-JITTER-IDX =
021100        (WK-LNDGIS-DIGIT-SUM - ((WK-LNDGIS-DIGIT-SUM / 10) * 10))
021200           + 1.
021300
021400     MOVE WK-LNDGIS-PT-BASE-LAT   TO WK-C-LNDGIS-LAT.
021500     ADD  WK-LNDGIS-JITTER-VAL(WK-LNDGIS-JITTER-IDX)
021600                               TO WK-C-LNDGIS-LAT.
021700     MOVE WK-LNDGIS-PT-BASE-LON   TO WK-C-LNDGIS-LON.
021800     ADD  WK-LNDGIS-JITTER-VAL(WK-LNDGIS-JITTER-IDX)
021900                               TO WK-C-LNDGIS-LON.
022000     MOVE "PASS"                  TO WK-C-LNDGIS-PT-STATUS.
022100     MOVE "WITHIN_GEOFENCE"       TO WK-C-LNDGIS-GIS-STATUS.
022200 D199-BUILD-PASS-POINT-EX.
022300     EXIT.
022400
022500*-----------------------------------------------------------------*
022600 E100-ADD-ONE-DIGIT.
022700*-----------------------------------------------------------------*
022800     IF WK-LNDGIS-KHASRA(WK-LNDGIS-SCAN-IDX:1) NUMERIC
022900        MOVE WK-LNDGIS-KHASRA(WK-LNDGIS-SCAN-IDX:1)
023000                               TO WK-LNDGIS-KHASRA-DIGIT
023100                                     (WK-LNDGIS-SCAN-IDX)
023200        ADD WK-LNDGIS-KHASRA-DIGIT(WK-LNDGIS-SCAN-IDX)
023300                               TO WK-LNDGIS-DIGIT-SUM
023400     END-IF.
023500 E199-ADD-ONE-DIGIT-EX.
023600     EXIT.
023700
023800******************************************************************
023900*************** END OF PROGRAM SOURCE -  LNDGIS ***************
024000******************************************************************
