000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     LNDVRFY.
000400 AUTHOR.         ACCENTURE.
000500 INSTALLATION.   AGRISTACK J&K - REVENUE DEPT BATCH CELL.
000600 DATE-WRITTEN.   28 MAY 1984.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - REVENUE DEPT INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  AGRISTACK LAND VERIFICATION BATCH DRIVER.
001100*
001200*               READS THE INBOUND LAND-RECORDS EXTRACT (ONE
001300*               RECORD PER KHASRA/FARMER PAIR) SEQUENTIALLY,
001400*               NO SORT KEY REQUIRED.  FOR EACH RECORD -
001500*
001600*               1. GENERATES THE AGRISTACK-FID          (LNDFID)
001700*               2. RUNS THE GIS INTEGRITY / GEOFENCE CHECK
001800*                  AND WRITES A MAP-POINTS RECORD          (LNDGIS)
001900*               3. RUNS THE CUSTODIAN/EVACUEE LAND CHECK  (LNDCUST)
002000*               4. RUNS THE LAND-USE NUANCE CHECK         (LNDNUAN)
002100*               5. VALIDATES THE FIELD-VERIFIED (VDV) NAME
002200*               6. RUNS THE IDENTITY RESOLUTION CHECK     (LNDIDNT)
002300*               7. DERIVES/CLASSIFIES THE MUTATION CHAIN
002400*                  FOR INFORMATIONAL REPORTING ONLY  (LNDMUTS/LNDMUTL)
002500*               8. ROUTES THE RECORD TO GREEN, AMBER OR RED
002600*                  AND WRITES THE ENRICHED VERIFIED-OUT RECORD
002700*
002800*               AT END OF RUN, PRINTS THE CONTROL-TOTAL RUN
002900*               REPORT (RECORDS READ AND THE PER-CHANNEL AND
003000*               HARD-BLOCKED COUNTS).
003100*
003200*================================================================
003300* HISTORY OF MODIFICATION:
003400*================================================================
003500* USER      DATE          TAG      DESCRIPTION
003600* ---------------------------------------------------------------
003700* RPATEL    28/05/1984   -        REVENUE RECORDS COMPUTERISATION
003800*                                 PROJECT - INITIAL VERSION - READ
003900*                                 THE KHATAUNI EXTRACT AND WROTE
004000*                                 THE VILLAGE MASTER UPDATE FILE.
004100* DLIM      19/02/1992   -        ADDED THE MONTHLY CONTROL-TOTAL
004200*                                 REPORT AT OPERATIONS' REQUEST.
004300* RPATEL    04/08/1998   -        Y2K CENTURY REVIEW - RUN-DATE
004400*                                 FIELD WIDENED TO A FOUR-DIGIT
004500*                                 YEAR THROUGHOUT THIS PROGRAM.
004600* SKHAN     14/02/2001   -        AUTHOR OF RECORD CHANGED TO
004700*                                 ACCENTURE ON TAKEOVER OF THE
004800*                                 REVENUE BATCH MAINTENANCE
004900*                                 CONTRACT - LOGIC UNCHANGED.
005000* RPATEL    12/02/2024   AGR001   AGRISTACK PH1 E-REQUEST 61190 -
005100*                                 REWRITTEN AS THE AGRISTACK LAND
005200*                                 VERIFICATION DRIVER - KHATAUNI
005300*                                 EXTRACT REPLACED BY THE LAND-
005400*                                 RECORDS FILE AND THE SEVEN
005500*                                 VERIFICATION SUBPROGRAMS ADDED.
005600* MDASS     06/05/2024   AGR009   AGRISTACK PH1 E-REQUEST 61533
005700*                                 VDV-VERIFIED-NAME/MUTATION-
005800*                                 STATUS ADDED TO INBOUND LAYOUT.
005900* SKHAN     30/07/2024   AGR014   AGRISTACK PH1B E-REQUEST 61870
006000*                                 IDENTITY MISMATCH THRESHOLD
006100*                                 MOVED TO LNDLDA COMMON AREA.
006200* SKHAN     14/09/2024   AGR021   AGRISTACK PH2 E-REQUEST 62210
006300*                                 ADDED VERIFIED-OUT ENRICHED
006400*                                 LAYOUT AND GOVERNANCE ROUTING.
006500* MDASS     02/11/2024   AGR033   AGRISTACK PH2 E-REQUEST 62880
006600*                                 ADDED HARD-BLOCKED-RECS TOTAL
006700*                                 TO THE RUN REPORT.
006800* DLIM      19/12/2024   AGR040   AGRISTACK PH2 E-REQUEST 63105
006900*                                 UPSI-0 NOW SWITCHES A VERBOSE
007000*                                 DEBUG DISPLAY OF EACH CALL
007100*                                 AREA - OPERATIONS WERE ASKED
007200*                                 FOR A WAY TO TRACE A SINGLE
007300*                                 BAD RECORD WITHOUT RECOMPILING.
007400* RPATEL    03/02/2025   AGR048   Y2K/CENTURY REVIEW - CONFIRMED
007500*                                 WK-LNDFID-YYYYMMDD (LNDFID) AND
007600*                                 ALL DATE FIELDS IN THIS SUITE
007700*                                 ARE FOUR-DIGIT-YEAR FIELDS -
007800*                                 NO WINDOWING LOGIC REQUIRED.
007900* RPATEL    15/03/2025   AGR049   AGRISTACK PH2 E-REQUEST 63210
008000*                                 AUDIT-TRACE STRING-BUILD POINTER
008100*                                 AND LENGTH SPLIT OUT OF WK-LNDVRFY-
008200*                                 TRACE-WORK INTO STANDALONE 77-LEVEL
008300*                                 SCRATCH ITEMS, THE WAY A ONE-OFF
008400*                                 WORK COUNTER HAS ALWAYS BEEN CARRIED
008500*                                 IN THIS SHOP'S PROGRAMS.
008600*----------------------------------------------------------------*
008700 EJECT
008800**********************
008900 ENVIRONMENT DIVISION.
009000**********************
009100 CONFIGURATION SECTION.
009200 SOURCE-COMPUTER.  IBM-AS400.
009300 OBJECT-COMPUTER.  IBM-AS400.
009400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
009500                    UPSI-0 ON  STATUS IS WK-LNDVRFY-VERBOSE-SW-ON
009600                           OFF STATUS IS WK-LNDVRFY-VERBOSE-SW-OFF.
009700
009800 INPUT-OUTPUT SECTION.
009900 FILE-CONTROL.
010000     SELECT LAND-RECORDS  ASSIGN TO LANDRECS
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS IS WK-LNDVRFY-FS-LAND.
010300     SELECT VERIFIED-OUT  ASSIGN TO VERIFOUT
010400         ORGANIZATION IS LINE SEQUENTIAL
010500         FILE STATUS IS WK-LNDVRFY-FS-VOUT.
010600     SELECT MAP-POINTS    ASSIGN TO MAPPOINT
010700         ORGANIZATION IS LINE SEQUENTIAL
010800         FILE STATUS IS WK-LNDVRFY-FS-MPT.
010900     SELECT RUN-REPORT    ASSIGN TO RUNRPT
011000         ORGANIZATION IS LINE SEQUENTIAL
011100         FILE STATUS IS WK-LNDVRFY-FS-RPT.
011200
011300***************
011400 DATA DIVISION.
011500***************
011600 FILE SECTION.
011700
011800 FD  LAND-RECORDS
011900     LABEL RECORDS ARE STANDARD
012000     RECORDING MODE IS F.
012100 01  FD-LAND-RECORD                  PIC X(230).
012200
012300 FD  VERIFIED-OUT
012400     LABEL RECORDS ARE STANDARD
012500     RECORDING MODE IS F.
012600 01  FD-VERIFIED-RECORD              PIC X(540).
012700
012800 FD  MAP-POINTS
012900     LABEL RECORDS ARE STANDARD
013000     RECORDING MODE IS F.
013100 01  FD-MAP-POINT-REC                PIC X(30).
013200
013300 FD  RUN-REPORT
013400     LABEL RECORDS ARE STANDARD
013500     RECORDING MODE IS F.
013600 01  FD-REPORT-LINE                  PIC X(132).
013700
013800*************************
013900 WORKING-STORAGE SECTION.
014000*************************
014100
014200 77  WK-LNDVRFY-TRACE-TEXT-LEN   PIC 9(02) COMP VALUE 0.
014300 77  WK-LNDVRFY-TRACE-PTR        PIC 9(03) COMP VALUE 1.
014400
014500 01  FILLER                          PIC X(24)        VALUE
014600     "** PROGRAM LNDVRFY   **".
014700
014800 01  WK-C-COMMON.
014900     COPY LNDLDA.
015000     COPY LNDAUD.
015100     COPY LNDREC.
015200     COPY LNDMAP.
015300
015400 01  WK-LNDVRFY-FILE-STATUS.
015500     05  WK-LNDVRFY-FS-LAND          PIC X(02) VALUE "00".
015600         88  WK-LNDVRFY-LAND-OK              VALUE "00".
015700     05  WK-LNDVRFY-FS-VOUT          PIC X(02) VALUE "00".
015800         88  WK-LNDVRFY-VOUT-OK              VALUE "00".
015900     05  WK-LNDVRFY-FS-MPT           PIC X(02) VALUE "00".
016000         88  WK-LNDVRFY-MPT-OK               VALUE "00".
016100     05  WK-LNDVRFY-FS-RPT           PIC X(02) VALUE "00".
016200         88  WK-LNDVRFY-RPT-OK               VALUE "00".
016300     05  FILLER                      PIC X(04) VALUE SPACES.
016400
016500 01  WK-LNDVRFY-SWITCHES.
016600     05  WK-LNDVRFY-EOF-SW           PIC X(01) VALUE "N".
016700         88  WK-LNDVRFY-END-OF-FILE          VALUE "Y".
016800         88  WK-LNDVRFY-NOT-END-OF-FILE      VALUE "N".
016900     05  WK-LNDVRFY-VERBOSE-SW       PIC X(01) VALUE "N".
017000         88  WK-LNDVRFY-VERBOSE-SW-ON        VALUE "Y".
017100         88  WK-LNDVRFY-VERBOSE-SW-OFF       VALUE "N".
017200     05  FILLER                      PIC X(04) VALUE SPACES.
017300
017400* -------------------- SUBPROGRAM CALL AREAS ----------------------*
017500* EACH GROUP BELOW IS LAID OUT BYTE-FOR-BYTE THE SAME AS THE
017600* LINKAGE SECTION OF THE CALLED ROUTINE IT FEEDS.
017700 01  WK-LNDVRFY-FID-AREA.
017800     05  WK-LNDVRFY-FID-IN           PIC X(40).
017900     05  WK-LNDVRFY-FID-OUT          PIC X(13).
018000     05  FILLER                      PIC X(02).
018100
018200 01  WK-LNDVRFY-GIS-AREA.
018300     05  WK-LNDVRFY-GIS-IN           PIC X(10).
018400     05  WK-LNDVRFY-GIS-STATUS       PIC X(30).
018500     05  WK-LNDVRFY-GIS-MAP-POINT.
018600         10  WK-LNDVRFY-GIS-LAT      PIC S9(3)V9(4).
018700         10  WK-LNDVRFY-GIS-LON      PIC S9(3)V9(4).
018800         10  WK-LNDVRFY-GIS-PT-STATUS PIC X(04).
018900     05  FILLER                      PIC X(02).
019000
019100 01  WK-LNDVRFY-CUST-AREA.
019200     05  WK-LNDVRFY-CUST-IN          PIC X(80).
019300     05  WK-LNDVRFY-CUST-OUT         PIC X(01).
019400         88  WK-LNDVRFY-CUST-IS-CUSTODIAN   VALUE "Y".
019500     05  FILLER                      PIC X(02).
019600
019700 01  WK-LNDVRFY-NUAN-AREA.
019800     05  WK-LNDVRFY-NUAN-IN          PIC X(40).
019900     05  WK-LNDVRFY-NUAN-CAT         PIC X(15).
020000     05  WK-LNDVRFY-NUAN-PEN         PIC S9(1)V99.
020100     05  WK-LNDVRFY-NUAN-BLK         PIC X(01).
020200         88  WK-LNDVRFY-NUAN-IS-HARD-BLOCK  VALUE "Y".
020300     05  FILLER                      PIC X(02).
020400
020500 01  WK-LNDVRFY-IDNT-AREA.
020600     05  WK-LNDVRFY-IDNT-NAME1       PIC X(40).
020700     05  WK-LNDVRFY-IDNT-NAME2       PIC X(40).
020800     05  WK-LNDVRFY-IDNT-SCORE       PIC 9(03)V9.
020900     05  FILLER                      PIC X(02).
021000
021100 01  WK-LNDVRFY-MUTS-AREA.
021200     05  WK-LNDVRFY-MUTS-IN          PIC X(10).
021300     05  WK-LNDVRFY-MUTS-RMK         PIC X(80).
021400     05  WK-LNDVRFY-MUTS-OUT         PIC X(10).
021500     05  FILLER                      PIC X(02).
021600
021700 01  WK-LNDVRFY-MUTL-AREA.
021800     05  WK-LNDVRFY-MUTL-STAT        PIC X(10).
021900     05  WK-LNDVRFY-MUTL-RMK         PIC X(80).
022000     05  WK-LNDVRFY-MUTL-CHAN        PIC X(15).
022100     05  WK-LNDVRFY-MUTL-PEN         PIC S9(1)V99.
022200     05  FILLER                      PIC X(02).
022300
022400* ------------------ AUDIT-TRACE BUILDING AREA --------------------*
022500 01  WK-LNDVRFY-TRACE-WORK.
022600     05  WK-LNDVRFY-TRACE-TEXT       PIC X(60) VALUE SPACES.
022700     05  WK-LNDVRFY-PCT-EDIT         PIC 999.9 VALUE 0.
022800     05  FILLER                      PIC X(04) VALUE SPACES.
022900
023000* ---- REDEFINES #1 - PACKED RUN-DATE FOR THE REPORT HEADING -----*
023100 01  WK-LNDVRFY-RUN-DATE.
023200     05  WK-LNDVRFY-RUN-YYYY         PIC 9(04) VALUE 0.
023300     05  WK-LNDVRFY-RUN-MM           PIC 9(02) VALUE 0.
023400     05  WK-LNDVRFY-RUN-DD           PIC 9(02) VALUE 0.
023500 01  WK-LNDVRFY-RUN-DATE-R REDEFINES WK-LNDVRFY-RUN-DATE
023600                                     PIC 9(08).
023700
023800* ---- REDEFINES #2 - REPORT HEADING LINE --------------------------*
023900 01  WK-LNDVRFY-RPT-HEADING          PIC X(132) VALUE SPACES.
024000 01  WK-LNDVRFY-RPT-HEADING-R REDEFINES WK-LNDVRFY-RPT-HEADING.
024100     05  FILLER                      PIC X(10) VALUE SPACES.
024200     05  RH-TITLE                    PIC X(45) VALUE
024300         "AGRISTACK LAND VERIFICATION - RUN CONTROL RPT".
024400     05  FILLER                      PIC X(10) VALUE SPACES.
024500     05  RH-RUN-DATE                 PIC 9(08).
024600     05  FILLER                      PIC X(59) VALUE SPACES.
024700
024800* ---- REDEFINES #3 - REPORT TOTALS LINE ---------------------------*
024900 01  WK-LNDVRFY-RPT-TOTALS           PIC X(132) VALUE SPACES.
025000 01  WK-LNDVRFY-RPT-TOTALS-R REDEFINES WK-LNDVRFY-RPT-TOTALS.
025100     05  FILLER                      PIC X(10) VALUE SPACES.
025200     05  RT-LIT-READ                 PIC X(12) VALUE
025300         "RECS READ - ".
025400     05  RT-RECS-READ                PIC ZZZZ9.
025500     05  FILLER                      PIC X(03) VALUE SPACES.
025600     05  RT-LIT-GREEN                PIC X(08) VALUE "GREEN - ".
025700     05  RT-RECS-GREEN               PIC ZZZZ9.
025800     05  FILLER                      PIC X(03) VALUE SPACES.
025900     05  RT-LIT-AMBER                PIC X(08) VALUE "AMBER - ".
026000     05  RT-RECS-AMBER               PIC ZZZZ9.
026100     05  FILLER                      PIC X(03) VALUE SPACES.
026200     05  RT-LIT-RED                  PIC X(06) VALUE "RED - ".
026300     05  RT-RECS-RED                 PIC ZZZZ9.
026400     05  FILLER                      PIC X(03) VALUE SPACES.
026500     05  RT-LIT-BLOCKED              PIC X(11) VALUE
026600         "BLOCKED - ".
026700     05  RT-RECS-BLOCKED             PIC ZZZZ9.
026800     05  FILLER                      PIC X(35) VALUE SPACES.
026900
027000*****************
027100 LINKAGE SECTION.
027200*****************
027300
027400***********************
027500 PROCEDURE DIVISION.
027600***********************
027700 MAIN-MODULE.
027800     PERFORM A000-INITIALIZATION
027900        THRU A099-INITIALIZATION-EX.
028000
028100     PERFORM B000-PROCESS-ONE-RECORD
028200        THRU B099-PROCESS-ONE-RECORD-EX
028300           UNTIL WK-LNDVRFY-END-OF-FILE.
028400
028500     PERFORM Y000-PRINT-RUN-REPORT
028600        THRU Y099-PRINT-RUN-REPORT-EX.
028700
028800     PERFORM Z000-END-OF-JOB
028900        THRU Z099-END-OF-JOB-EX.
029000
029100     STOP RUN.
029200
029300*-----------------------------------------------------------------*
029400 A000-INITIALIZATION.
029500*-----------------------------------------------------------------*
029600     SET WK-LNDVRFY-NOT-END-OF-FILE TO TRUE.
029700
029800     OPEN INPUT  LAND-RECORDS.
029900     IF NOT WK-LNDVRFY-LAND-OK
030000        GO TO Y900-ABNORMAL-TERMINATION
030100     END-IF.
030200
030300     OPEN OUTPUT VERIFIED-OUT.
030400     IF NOT WK-LNDVRFY-VOUT-OK
030500        GO TO Y900-ABNORMAL-TERMINATION
030600     END-IF.
030700
030800     OPEN OUTPUT MAP-POINTS.
030900     IF NOT WK-LNDVRFY-MPT-OK
031000        GO TO Y900-ABNORMAL-TERMINATION
031100     END-IF.
031200
031300     OPEN OUTPUT RUN-REPORT.
031400     IF NOT WK-LNDVRFY-RPT-OK
031500        GO TO Y900-ABNORMAL-TERMINATION
031600     END-IF.
031700
031800     ACCEPT WK-LNDVRFY-RUN-DATE-R FROM DATE YYYYMMDD.
031900
032000     PERFORM C000-READ-LAND-RECORD
032100        THRU C099-READ-LAND-RECORD-EX.
032200 A099-INITIALIZATION-EX.
032300     EXIT.
032400
032500*-----------------------------------------------------------------*
032600 B000-PROCESS-ONE-RECORD.
032700*-----------------------------------------------------------------*
032800     PERFORM D000-VERIFY-ONE-RECORD
032900        THRU D999-VERIFY-ONE-RECORD-EX.
033000
033100     PERFORM C000-READ-LAND-RECORD
033200        THRU C099-READ-LAND-RECORD-EX.
033300 B099-PROCESS-ONE-RECORD-EX.
033400     EXIT.
033500
033600*-----------------------------------------------------------------*
033700 C000-READ-LAND-RECORD.
033800*-----------------------------------------------------------------*
033900     READ LAND-RECORDS INTO FD-LAND-RECORD
034000        AT END
034100           SET WK-LNDVRFY-END-OF-FILE TO TRUE
034200        NOT AT END
034300           MOVE FD-LAND-RECORD    TO LND-LAND-RECORD
034400           ADD 1                  TO WK-LNDRPT-RECS-READ
034500     END-READ.
034600 C099-READ-LAND-RECORD-EX.
034700     EXIT.
034800
034900*-----------------------------------------------------------------*
035000 D000-VERIFY-ONE-RECORD.
035100*-----------------------------------------------------------------*
035200     PERFORM D010-INIT-RECORD-WORK
035300        THRU D010-INIT-RECORD-WORK-EX.
035400     PERFORM D020-CALL-FID-GENERATION
035500        THRU D020-CALL-FID-GENERATION-EX.
035600     PERFORM D030-CALL-GIS-CHECK
035700        THRU D030-CALL-GIS-CHECK-EX.
035800     PERFORM D040-CALL-CUSTODIAN-CHECK
035900        THRU D040-CALL-CUSTODIAN-CHECK-EX.
036000     PERFORM D050-CALL-NUANCE-CHECK
036100        THRU D050-CALL-NUANCE-CHECK-EX.
036200     PERFORM D060-VDV-VALIDATION
036300        THRU D060-VDV-VALIDATION-EX.
036400     PERFORM D070-CALL-IDENTITY-CHECK
036500        THRU D070-CALL-IDENTITY-CHECK-EX.
036600     PERFORM D080-FLOOR-SCORE
036700        THRU D080-FLOOR-SCORE-EX.
036800     PERFORM D090-MUTATION-INFO-ONLY
036900        THRU D090-MUTATION-INFO-ONLY-EX.
037000     PERFORM D100-ROUTE-CHANNEL
037100        THRU D100-ROUTE-CHANNEL-EX.
037200     PERFORM D110-BUILD-OUTPUT-RECORD
037300        THRU D110-BUILD-OUTPUT-RECORD-EX.
037400     PERFORM D120-WRITE-VERIFIED-RECORD
037500        THRU D120-WRITE-VERIFIED-RECORD-EX.
037600 D999-VERIFY-ONE-RECORD-EX.
037700     EXIT.
037800
037900*-----------------------------------------------------------------*
038000 D010-INIT-RECORD-WORK.
038100*-----------------------------------------------------------------*
038200     MOVE SPACES                 TO WK-LNDAUD-TRACE.
038300     SET WK-LNDAUD-TRACE-EMPTY   TO TRUE.
038400     SET WK-LNDAUD-NO-HARD-BLOCK TO TRUE.
038500     MOVE WK-LNDLDA-SCORE-BASE   TO WK-LNDAUD-SCORE.
038600     MOVE 1                      TO WK-LNDVRFY-TRACE-PTR.
038700 D010-INIT-RECORD-WORK-EX.
038800     EXIT.
038900
039000*-----------------------------------------------------------------*
039100 D020-CALL-FID-GENERATION.
039200*-----------------------------------------------------------------*
039300     MOVE LND-OWNER-NAME         TO WK-LNDVRFY-FID-IN.
039400     CALL "LNDFID" USING WK-LNDVRFY-FID-AREA.
039500     IF WK-LNDVRFY-VERBOSE-SW-ON
039600        DISPLAY "LNDVRFY - LNDFID CALL AREA: "
039700                WK-LNDVRFY-FID-AREA
039800     END-IF.
039900 D020-CALL-FID-GENERATION-EX.
040000     EXIT.
040100
040200*-----------------------------------------------------------------*
040300 D030-CALL-GIS-CHECK.
040400*-----------------------------------------------------------------*
040500     MOVE LND-KHASRA-NO          TO WK-LNDVRFY-GIS-IN.
040600     CALL "LNDGIS" USING WK-LNDVRFY-GIS-AREA.
040700
040800     MOVE WK-LNDVRFY-GIS-LAT      TO LNDM-LAT.
040900     MOVE WK-LNDVRFY-GIS-LON      TO LNDM-LON.
041000     MOVE WK-LNDVRFY-GIS-PT-STATUS TO LNDM-STATUS.
041100
041200     IF WK-LNDVRFY-GIS-PT-STATUS = "FAIL"
041300        SUBTRACT WK-LNDLDA-PEN-GIS FROM WK-LNDAUD-SCORE
041400        MOVE "GIS Integrity Fail (-0.50)"
041500                                  TO WK-LNDVRFY-TRACE-TEXT
041600        PERFORM F000-APPEND-TRACE
041700           THRU F099-APPEND-TRACE-EX
041800        SET WK-LNDAUD-HARD-BLOCK  TO TRUE
041900     END-IF.
042000
042100     PERFORM D130-WRITE-MAP-POINT
042200        THRU D130-WRITE-MAP-POINT-EX.
042300 D030-CALL-GIS-CHECK-EX.
042400     EXIT.
042500
042600 D130-WRITE-MAP-POINT.
042700     MOVE LND-MAP-POINT           TO FD-MAP-POINT-REC.
042800     WRITE FD-MAP-POINT-REC.
042900 D130-WRITE-MAP-POINT-EX.
043000     EXIT.
043100
043200*-----------------------------------------------------------------*
043300 D040-CALL-CUSTODIAN-CHECK.
043400*-----------------------------------------------------------------*
043500     MOVE LND-REMARKS-KAIFIYAT    TO WK-LNDVRFY-CUST-IN.
043600     CALL "LNDCUST" USING WK-LNDVRFY-CUST-AREA.
043700
043800     IF WK-LNDVRFY-CUST-IS-CUSTODIAN
043900        SUBTRACT WK-LNDLDA-PEN-CUSTODIAN FROM WK-LNDAUD-SCORE
044000        MOVE "Custodian Land (-0.25)"
044100                                  TO WK-LNDVRFY-TRACE-TEXT
044200        PERFORM F000-APPEND-TRACE
044300           THRU F099-APPEND-TRACE-EX
044400     END-IF.
044500 D040-CALL-CUSTODIAN-CHECK-EX.
044600     EXIT.
044700
044800*-----------------------------------------------------------------*
044900 D050-CALL-NUANCE-CHECK.
045000*-----------------------------------------------------------------*
045100     MOVE LND-LAND-TYPE           TO WK-LNDVRFY-NUAN-IN.
045200     CALL "LNDNUAN" USING WK-LNDVRFY-NUAN-AREA.
045300
045400     SUBTRACT WK-LNDVRFY-NUAN-PEN FROM WK-LNDAUD-SCORE.
045500
045600     IF WK-LNDVRFY-NUAN-IS-HARD-BLOCK
045700        SET WK-LNDAUD-HARD-BLOCK  TO TRUE
045800        MOVE "State Asset Block: BLOCKED_INFRA"
045900                                  TO WK-LNDVRFY-TRACE-TEXT
046000        PERFORM F000-APPEND-TRACE
046100           THRU F099-APPEND-TRACE-EX
046200     ELSE
046300        IF WK-LNDVRFY-NUAN-PEN NOT = ZERO
046400           MOVE "Land Nuance Housing (-0.10)"
046500                                  TO WK-LNDVRFY-TRACE-TEXT
046600           PERFORM F000-APPEND-TRACE
046700              THRU F099-APPEND-TRACE-EX
046800        END-IF
046900     END-IF.
047000 D050-CALL-NUANCE-CHECK-EX.
047100     EXIT.
047200
047300*-----------------------------------------------------------------*
047400 D060-VDV-VALIDATION.
047500*-----------------------------------------------------------------*
047600     IF LND-VDV-VERIFIED-NAME = SPACES
047700        MOVE LND-OWNER-NAME       TO LND-VDV-VERIFIED-NAME
047800        SUBTRACT WK-LNDLDA-PEN-VDV-MISSING FROM WK-LNDAUD-SCORE
047900        MOVE "VDV Validation Missing (-0.20)"
048000                                  TO WK-LNDVRFY-TRACE-TEXT
048100        PERFORM F000-APPEND-TRACE
048200           THRU F099-APPEND-TRACE-EX
048300     END-IF.
048400 D060-VDV-VALIDATION-EX.
048500     EXIT.
048600
048700*-----------------------------------------------------------------*
048800 D070-CALL-IDENTITY-CHECK.
048900*-----------------------------------------------------------------*
049000     MOVE LND-OWNER-NAME          TO WK-LNDVRFY-IDNT-NAME1.
049100     MOVE LND-VDV-VERIFIED-NAME   TO WK-LNDVRFY-IDNT-NAME2.
049200     CALL "LNDIDNT" USING WK-LNDVRFY-IDNT-AREA.
049300
049400     IF WK-LNDVRFY-IDNT-SCORE < WK-LNDLDA-IDENTITY-CUTOFF
049500        SUBTRACT WK-LNDLDA-PEN-IDENTITY FROM WK-LNDAUD-SCORE
049600        MOVE WK-LNDVRFY-IDNT-SCORE TO WK-LNDVRFY-PCT-EDIT
049700        STRING "Identity Mismatch " DELIMITED BY SIZE
049800               WK-LNDVRFY-PCT-EDIT   DELIMITED BY SIZE
049900               "% (-0.50)"           DELIMITED BY SIZE
050000          INTO WK-LNDVRFY-TRACE-TEXT
050100        PERFORM F000-APPEND-TRACE
050200           THRU F099-APPEND-TRACE-EX
050300        SET WK-LNDAUD-HARD-BLOCK  TO TRUE
050400     END-IF.
050500 D070-CALL-IDENTITY-CHECK-EX.
050600     EXIT.
050700
050800*-----------------------------------------------------------------*
050900 D080-FLOOR-SCORE.
051000*-----------------------------------------------------------------*
051100     IF WK-LNDAUD-SCORE < ZERO
051200        MOVE ZERO                 TO WK-LNDAUD-SCORE
051300     END-IF.
051400 D080-FLOOR-SCORE-EX.
051500     EXIT.
051600
051700*-----------------------------------------------------------------*
051800 D090-MUTATION-INFO-ONLY.
051900*-----------------------------------------------------------------*
052000* MUTATION STATUS/CHAIN CLASSIFICATION IS CARRIED ON THE OUTPUT
052100* RECORD FOR REVENUE ANALYST REVIEW - IT DOES NOT ADJUST THE
052200* TRUST SCORE OR THE GOVERNANCE CHANNEL IN THIS RELEASE.
052300     MOVE LND-MUTATION-STATUS     TO WK-LNDVRFY-MUTS-IN.
052400     MOVE LND-REMARKS-KAIFIYAT    TO WK-LNDVRFY-MUTS-RMK.
052500     CALL "LNDMUTS" USING WK-LNDVRFY-MUTS-AREA.
052600     MOVE WK-LNDVRFY-MUTS-OUT     TO LND-MUTATION-STATUS.
052700
052800     MOVE WK-LNDVRFY-MUTS-OUT     TO WK-LNDVRFY-MUTL-STAT.
052900     MOVE LND-REMARKS-KAIFIYAT    TO WK-LNDVRFY-MUTL-RMK.
053000     CALL "LNDMUTL" USING WK-LNDVRFY-MUTL-AREA.
053100 D090-MUTATION-INFO-ONLY-EX.
053200     EXIT.
053300
053400*-----------------------------------------------------------------*
053500 D100-ROUTE-CHANNEL.
053600*-----------------------------------------------------------------*
053700     IF WK-LNDAUD-HARD-BLOCK
053800        MOVE "RED"                TO LNDV-GOVERNANCE-CHANNEL
053900        MOVE "Blocked: Critical Failure"
054000                                  TO LNDV-ACTION-TAKEN
054100        IF WK-LNDAUD-SCORE > WK-LNDLDA-HARD-BLOCK-CAP
054200           MOVE WK-LNDLDA-HARD-BLOCK-CAP TO WK-LNDAUD-SCORE
054300        END-IF
054400        ADD 1                     TO WK-LNDRPT-RECS-RED
054500        ADD 1                     TO WK-LNDRPT-RECS-BLOCKED
054600     ELSE
054700        IF WK-LNDAUD-SCORE >= WK-LNDLDA-GREEN-CUTOFF
054800           MOVE "GREEN"           TO LNDV-GOVERNANCE-CHANNEL
054900           MOVE "Auto-Approve"    TO LNDV-ACTION-TAKEN
055000           ADD 1                  TO WK-LNDRPT-RECS-GREEN
055100        ELSE
055200           IF WK-LNDAUD-SCORE >= WK-LNDLDA-AMBER-CUTOFF
055300              MOVE "AMBER"        TO LNDV-GOVERNANCE-CHANNEL
055400              MOVE "Provisional Review"
055500                                  TO LNDV-ACTION-TAKEN
055600              ADD 1               TO WK-LNDRPT-RECS-AMBER
055700           ELSE
055800              MOVE "RED"          TO LNDV-GOVERNANCE-CHANNEL
055900              MOVE "Score Too Low" TO LNDV-ACTION-TAKEN
056000              ADD 1               TO WK-LNDRPT-RECS-RED
056100           END-IF
056200        END-IF
056300     END-IF.
056400 D100-ROUTE-CHANNEL-EX.
056500     EXIT.
056600
056700*-----------------------------------------------------------------*
056800 D110-BUILD-OUTPUT-RECORD.
056900*-----------------------------------------------------------------*
057000     MOVE LND-OWNER-NAME          TO LNDV-OWNER-NAME.
057100     MOVE LND-KHASRA-NO           TO LNDV-KHASRA-NO.
057200     MOVE LND-LAND-TYPE           TO LNDV-LAND-TYPE.
057300     MOVE LND-REMARKS-KAIFIYAT    TO LNDV-REMARKS-KAIFIYAT.
057400     MOVE LND-VDV-VERIFIED-NAME   TO LNDV-VDV-VERIFIED-NAME.
057500     MOVE LND-MUTATION-STATUS     TO LNDV-MUTATION-STATUS.
057600     MOVE WK-LNDVRFY-FID-OUT      TO LNDV-AGRISTACK-FID.
057700     MOVE WK-LNDVRFY-GIS-STATUS   TO LNDV-GIS-STATUS.
057800     MOVE WK-LNDAUD-SCORE         TO LNDV-TRUST-SCORE.
057900     MOVE WK-LNDVRFY-IDNT-SCORE   TO LNDV-IDENTITY-SCORE.
058000     MOVE WK-LNDVRFY-MUTL-CHAN    TO LNDV-MUTATION-CHANNEL.
058100     MOVE WK-LNDAUD-TRACE         TO LNDV-AUDIT-TRACE.
058200 D110-BUILD-OUTPUT-RECORD-EX.
058300     EXIT.
058400
058500*-----------------------------------------------------------------*
058600 D120-WRITE-VERIFIED-RECORD.
058700*-----------------------------------------------------------------*
058800     MOVE LND-VERIFIED-RECORD     TO FD-VERIFIED-RECORD.
058900     WRITE FD-VERIFIED-RECORD.
059000 D120-WRITE-VERIFIED-RECORD-EX.
059100     EXIT.
059200
059300*-----------------------------------------------------------------*
059400 F000-APPEND-TRACE.
059500*-----------------------------------------------------------------*
059600*        RIGHT-TRIM WK-LNDVRFY-TRACE-TEXT, THEN "; "-JOIN IT
059700*        ONTO WK-LNDAUD-TRACE.
059800     MOVE 60                      TO WK-LNDVRFY-TRACE-TEXT-LEN.
059900     PERFORM F010-BACK-UP-OVER-SPACES
060000        THRU F010-EX
060100           UNTIL WK-LNDVRFY-TRACE-TEXT-LEN = 0
060200              OR WK-LNDVRFY-TRACE-TEXT
060300                    (WK-LNDVRFY-TRACE-TEXT-LEN:1) NOT = SPACE.
060400
060500     IF WK-LNDAUD-TRACE-EMPTY
060600        STRING WK-LNDVRFY-TRACE-TEXT
060700                  (1:WK-LNDVRFY-TRACE-TEXT-LEN)
060800                  DELIMITED BY SIZE
060900           INTO WK-LNDAUD-TRACE
061000          WITH POINTER WK-LNDVRFY-TRACE-PTR
061100        SET WK-LNDAUD-TRACE-NOT-EMPTY TO TRUE
061200     ELSE
061300        STRING "; "               DELIMITED BY SIZE
061400               WK-LNDVRFY-TRACE-TEXT
061500                  (1:WK-LNDVRFY-TRACE-TEXT-LEN)
061600                  DELIMITED BY SIZE
061700           INTO WK-LNDAUD-TRACE
061800          WITH POINTER WK-LNDVRFY-TRACE-PTR
061900     END-IF.
062000 F099-APPEND-TRACE-EX.
062100     EXIT.
062200
062300 F010-BACK-UP-OVER-SPACES.
062400     SUBTRACT 1 FROM WK-LNDVRFY-TRACE-TEXT-LEN.
062500 F010-EX.
062600     EXIT.
062700
062800*-----------------------------------------------------------------*
062900 Y000-PRINT-RUN-REPORT.
063000*-----------------------------------------------------------------*
063100     MOVE WK-LNDVRFY-RUN-DATE-R    TO RH-RUN-DATE.
063200     MOVE WK-LNDVRFY-RPT-HEADING   TO FD-REPORT-LINE.
063300     WRITE FD-REPORT-LINE.
063400
063500     MOVE WK-LNDRPT-RECS-READ      TO RT-RECS-READ.
063600     MOVE WK-LNDRPT-RECS-GREEN     TO RT-RECS-GREEN.
063700     MOVE WK-LNDRPT-RECS-AMBER     TO RT-RECS-AMBER.
063800     MOVE WK-LNDRPT-RECS-RED       TO RT-RECS-RED.
063900     MOVE WK-LNDRPT-RECS-BLOCKED   TO RT-RECS-BLOCKED.
064000     MOVE WK-LNDVRFY-RPT-TOTALS    TO FD-REPORT-LINE.
064100     WRITE FD-REPORT-LINE.
064200 Y099-PRINT-RUN-REPORT-EX.
064300     EXIT.
064400
064500*-----------------------------------------------------------------*
064600 Y900-ABNORMAL-TERMINATION.
064700*-----------------------------------------------------------------*
064800     DISPLAY "LNDVRFY - ABEND - FILE OPEN FAILED - LAND="
064900             WK-LNDVRFY-FS-LAND
065000             " VOUT="  WK-LNDVRFY-FS-VOUT
065100             " MPT="   WK-LNDVRFY-FS-MPT
065200             " RPT="   WK-LNDVRFY-FS-RPT.
065300     GO TO Z000-END-OF-JOB.
065400
065500*-----------------------------------------------------------------*
065600 Z000-END-OF-JOB.
065700*-----------------------------------------------------------------*
065800     CLOSE LAND-RECORDS.
065900     CLOSE VERIFIED-OUT.
066000     CLOSE MAP-POINTS.
066100     CLOSE RUN-REPORT.
066200 Z099-END-OF-JOB-EX.
066300     EXIT.
066400
066500******************************************************************
066600*************** END OF PROGRAM SOURCE -  LNDVRFY ***************
066700******************************************************************
