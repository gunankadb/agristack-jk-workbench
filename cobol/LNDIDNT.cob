000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     LNDIDNT.
000400 AUTHOR.         S KHAN.
000500 INSTALLATION.   AGRISTACK J&K - REVENUE DEPT BATCH CELL.
000600 DATE-WRITTEN.   05 NOV 1991.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - REVENUE DEPT INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  CALLED ROUTINE - IDENTITY RESOLUTION.
001100*               COMPARES THE KHATAUNI OWNER NAME AGAINST THE
001200*               NAME CAPTURED BY THE FIELD VERIFIER (VDV) DURING
001300*               THE GROUND VERIFICATION DRIVE, AFTER STRIPPING
001400*               COMMON HONORIFICS, AND RETURNS A MATCHING-
001500*               CHARACTER SIMILARITY PERCENTAGE.  THE METHOD IS
001600*               THE STANDARD RATCLIFF/OBERSHELP-STYLE RATIO -
001700*               2 * MATCHED-CHARACTERS / (LEN1 + LEN2) - NOT A
001800*               STRICT EQUALITY TEST, SO MINOR SPELLING DRIFT
001900*               BETWEEN THE KHATAUNI AND THE FIELD NAME DOES NOT
002000*               BY ITSELF FAIL A FARMER.
002100*
002200*================================================================
002300* MOD.#    INIT     DATE       DESCRIPTION
002400*================================================================
002500* -      - SKHAN  - 05/11/1991 - KHATAUNI DEDUPLICATION PROJECT -
002600*                              INITIAL VERSION - MATCHED OWNER
002700*                              NAMES ACROSS DUPLICATE KHATA
002800*                              ENTRIES DURING RECORD CONSOLIDATION
002900* -      - MDASS  - 17/05/1998 - Y2K CENTURY REVIEW - NO DATE
003000*                              FIELDS IN THIS ROUTINE
003100* AGR005 - SKHAN  - 26/02/2024 - AGRISTACK PH1 E-REQUEST 61260
003200*                              - REWRITTEN TO COMPARE THE
003300*                                KHATAUNI OWNER NAME AGAINST THE
003400*                                FIELD-VERIFIED (VDV) NAME.
003500* AGR018 - DLIM   - 21/08/2024 - AGRISTACK PH1B E-REQUEST 61930
003600*                              - STRIP "SARDAR", "SHRI" AND
003700*                                "MR." BEFORE COMPARISON - THESE
003800*                                WERE COUNTING AS MISMATCHED
003900*                                CHARACTERS AND DEPRESSING THE
004000*                                SCORE OF OTHERWISE GOOD MATCHES.
004100* AGR029 - DLIM   - 15/10/2024 - AGRISTACK PH2 E-REQUEST 62690
004200*                              - AGR018 BLANKED OUT THE HONORIFIC
004300*                                TEXT IN PLACE BUT LEFT THE GAP IT
004400*                                OPENED IN THE MIDDLE OF THE NAME -
004500*                                THE GAP WAS STILL COUNTED AS
004600*                                UNMATCHED CHARACTERS AND STILL
004700*                                DEPRESSED THE SCORE.  NAMES ARE
004800*                                NOW LEFT-COMPACTED AFTER THE
004900*                                HONORIFIC IS STRIPPED, BEFORE THE
005000*                                LENGTH BACKUP AND MATCH SCAN.
005100*----------------------------------------------------------------*
005200 EJECT
005300**********************
005400 ENVIRONMENT DIVISION.
005500**********************
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-AS400.
005800 OBJECT-COMPUTER.  IBM-AS400.
005900 SPECIAL-NAMES.    I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400***************
006500 DATA DIVISION.
006600***************
006700 FILE SECTION.
006800
006900*************************
007000 WORKING-STORAGE SECTION.
007100*************************
007200 01  FILLER                          PIC X(24)        VALUE
007300     "** PROGRAM LNDIDNT   **".
007400
007500 01  WK-C-COMMON.
007600     COPY LNDLDA.
007700
007800 01  WK-LNDIDNT-WORK-AREA.
007900     05  WK-LNDIDNT-NAME1             PIC X(40) VALUE SPACES.
008000     05  WK-LNDIDNT-NAME2             PIC X(40) VALUE SPACES.
008100     05  WK-LNDIDNT-LEN1              PIC 9(02) COMP VALUE 0.
008200     05  WK-LNDIDNT-LEN2              PIC 9(02) COMP VALUE 0.
008300     05  WK-LNDIDNT-MATCHED           PIC 9(02) COMP VALUE 0.
008400     05  WK-LNDIDNT-MISSING-SW        PIC X(01) VALUE "N".
008500         88  WK-LNDIDNT-A-NAME-MISSING     VALUE "Y".
008600         88  WK-LNDIDNT-NO-NAME-MISSING    VALUE "N".
008700     05  WK-LNDIDNT-I                 PIC 9(02) COMP VALUE 0.
008800     05  WK-LNDIDNT-J                 PIC 9(02) COMP VALUE 0.
008900     05  WK-LNDIDNT-USED-SW           PIC X(01) VALUE "N".
009000         88  WK-LNDIDNT-CHAR-USED          VALUE "Y".
009100         88  WK-LNDIDNT-CHAR-FREE          VALUE "N".
009200     05  WK-LNDIDNT-RATIO-PCT         PIC 9(03)V9 VALUE 0.0.
009300     05  WK-LNDIDNT-NAME1-CMP         PIC X(40) VALUE SPACES.
009400     05  WK-LNDIDNT-NAME2-CMP         PIC X(40) VALUE SPACES.
009500     05  WK-LNDIDNT-CMP-PTR           PIC 9(02) COMP VALUE 0.
009600     05  WK-LNDIDNT-K                 PIC 9(02) COMP VALUE 0.
009700     05  FILLER                       PIC X(04) VALUE SPACES.
009800
009900* ---- USED-CHARACTER FLAG ARRAY FOR NAME2, ONE BYTE PER ---------*
010000* ---- POSITION SO EACH LETTER IN THE FIELD NAME IS CONSUMED -----*
010100* ---- AT MOST ONCE WHEN COUNTING MATCHED CHARACTERS -------------*
010200 01  WK-LNDIDNT-USED-TABLE            PIC X(40) VALUE SPACES.
010300 01  WK-LNDIDNT-USED-TABLE-R REDEFINES WK-LNDIDNT-USED-TABLE.
010400     05  WK-LNDIDNT-USED-FLAG         OCCURS 40 TIMES
010500                                      PIC X(01).
010600
010700* ---- ARRAY VIEWS OF THE TWO NORMALISED NAMES FOR THE ------------*
010800* ---- CHARACTER-BY-CHARACTER MATCH SCAN --------------------------*
010900 01  WK-LNDIDNT-NAME1-R REDEFINES WK-LNDIDNT-NAME1.
011000     05  WK-LNDIDNT-N1-CHAR           OCCURS 40 TIMES
011100                                      PIC X(01).
011200 01  WK-LNDIDNT-NAME2-R REDEFINES WK-LNDIDNT-NAME2.
011300     05  WK-LNDIDNT-N2-CHAR           OCCURS 40 TIMES
011400                                      PIC X(01).
011500
011600*****************
011700 LINKAGE SECTION.
011800*****************
011900 01  WK-C-LNDIDNT-RECORD.
012000     05  WK-C-LNDIDNT-INPUT.
012100         10  WK-C-LNDIDNT-OWNER-NAME  PIC X(40).
012200         10  WK-C-LNDIDNT-VDV-NAME    PIC X(40).
012300     05  WK-C-LNDIDNT-OUTPUT.
012400         10  WK-C-LNDIDNT-SCORE       PIC 9(03)V9.
012500     05  FILLER                      PIC X(02).
012600 EJECT
012700***********************************************
012800 PROCEDURE DIVISION USING WK-C-LNDIDNT-RECORD.
012900***********************************************
013000 MAIN-MODULE.
013100     PERFORM A000-MAIN-PROCESSING
013200        THRU A099-MAIN-PROCESSING-EX.
013300 GOBACK.
013400
013500*-----------------------------------------------------------------*
013600 A000-MAIN-PROCESSING.
013700*-----------------------------------------------------------------*
013800     MOVE 0                       TO WK-C-LNDIDNT-SCORE.
013900     SET WK-LNDIDNT-NO-NAME-MISSING TO TRUE.
014000
014100     IF WK-C-LNDIDNT-OWNER-NAME = SPACES
014200        OR WK-C-LNDIDNT-VDV-NAME = SPACES
014300        SET WK-LNDIDNT-A-NAME-MISSING TO TRUE
014400     END-IF.
014500
014600     IF WK-LNDIDNT-NO-NAME-MISSING
014700        PERFORM B100-NORMALISE-NAMES
014800           THRU B199-NORMALISE-NAMES-EX
014900        PERFORM C100-COUNT-MATCHED-CHARS
015000           THRU C199-COUNT-MATCHED-CHARS-EX
015100        PERFORM D100-COMPUTE-RATIO
015200           THRU D199-COMPUTE-RATIO-EX
015300        MOVE WK-LNDIDNT-RATIO-PCT  TO WK-C-LNDIDNT-SCORE
015400     END-IF.
015500
015600 A099-MAIN-PROCESSING-EX.
015700     EXIT.
015800
015900*-----------------------------------------------------------------*
016000 B100-NORMALISE-NAMES.
016100*-----------------------------------------------------------------*
016200* AGR018 - UPPER-CASE BOTH NAMES AND STRIP THE HONORIFICS
016300* AGR018 - "SARDAR", "SHRI" AND "MR." BEFORE THE MATCH SCAN.
016400     MOVE WK-C-LNDIDNT-OWNER-NAME  TO WK-LNDIDNT-NAME1.
016500     MOVE WK-C-LNDIDNT-VDV-NAME    TO WK-LNDIDNT-NAME2.
016600     INSPECT WK-LNDIDNT-NAME1
016700        CONVERTING "abcdefghijklmnopqrstuvwxyz"
016800                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016900     INSPECT WK-LNDIDNT-NAME2
017000        CONVERTING "abcdefghijklmnopqrstuvwxyz"
017100                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017200
017300     INSPECT WK-LNDIDNT-NAME1 REPLACING ALL "SARDAR " BY SPACES.
017400     INSPECT WK-LNDIDNT-NAME1 REPLACING ALL "SHRI "   BY SPACES.
017500     INSPECT WK-LNDIDNT-NAME1 REPLACING ALL "MR. "    BY SPACES.
017600     INSPECT WK-LNDIDNT-NAME2 REPLACING ALL "SARDAR " BY SPACES.
017700     INSPECT WK-LNDIDNT-NAME2 REPLACING ALL "SHRI "   BY SPACES.
017800     INSPECT WK-LNDIDNT-NAME2 REPLACING ALL "MR. "    BY SPACES.
017900
018000* AGR029 - THE REPLACES ABOVE BLANK OUT THE HONORIFIC IN PLACE,
018100* AGR029 - LEAVING A GAP WHERE IT SAT - COMPACT BOTH NAMES LEFT
018200* AGR029 - BEFORE THE LENGTH BACKUP SO THE GAP IS NOT COUNTED AS
018300* AGR029 - A REAL, UNMATCHED CHARACTER.
018400     PERFORM B120-COMPACT-NAME1
018500       THRU B129-COMPACT-NAME1-EX.
018600     PERFORM B140-COMPACT-NAME2
018700       THRU B149-COMPACT-NAME2-EX.
018800
018900     MOVE 40                      TO WK-LNDIDNT-LEN1.
019000     PERFORM E100-BACK-UP-LEN1
019100        THRU E100-EX
019200           UNTIL WK-LNDIDNT-LEN1 = 0
019300              OR WK-LNDIDNT-N1-CHAR(WK-LNDIDNT-LEN1) NOT = SPACE.
019400
019500     MOVE 40                      TO WK-LNDIDNT-LEN2.
019600     PERFORM E200-BACK-UP-LEN2
019700        THRU E200-EX
019800           UNTIL WK-LNDIDNT-LEN2 = 0
019900              OR WK-LNDIDNT-N2-CHAR(WK-LNDIDNT-LEN2) NOT = SPACE.
020000 B199-NORMALISE-NAMES-EX.
020100     EXIT.
020200
020300 E100-BACK-UP-LEN1.
020400     SUBTRACT 1 FROM WK-LNDIDNT-LEN1.
020500 E100-EX.
020600     EXIT.
020700
020800 E200-BACK-UP-LEN2.
020900     SUBTRACT 1 FROM WK-LNDIDNT-LEN2.
021000 E200-EX.
021100     EXIT.
021200
021300*-----------------------------------------------------------------*
021400 B120-COMPACT-NAME1.
021500*-----------------------------------------------------------------*
021600*        LEFT-JUSTIFIES NAME1 AFTER THE HONORIFIC REPLACE, SO A
021700*        BLANKED-OUT PREFIX DOES NOT LEAVE AN INTERNAL GAP.
021800     MOVE SPACES                  TO WK-LNDIDNT-NAME1-CMP.
021900     MOVE 1                       TO WK-LNDIDNT-CMP-PTR.
022000     PERFORM B121-COMPACT-NAME1-CHAR
022100       THRU B121-EX
022200          VARYING WK-LNDIDNT-K FROM 1 BY 1
022300             UNTIL WK-LNDIDNT-K > 40.
022400     MOVE WK-LNDIDNT-NAME1-CMP    TO WK-LNDIDNT-NAME1.
022500 B129-COMPACT-NAME1-EX.
022600     EXIT.
022700
022800 B121-COMPACT-NAME1-CHAR.
022900     IF WK-LNDIDNT-N1-CHAR(WK-LNDIDNT-K) NOT = SPACE
023000       STRING WK-LNDIDNT-N1-CHAR(WK-LNDIDNT-K) DELIMITED BY SIZE
023100          INTO WK-LNDIDNT-NAME1-CMP
023200          WITH POINTER WK-LNDIDNT-CMP-PTR
023300       END-STRING
023400     END-IF.
023500 B121-EX.
023600     EXIT.
023700
023800*-----------------------------------------------------------------*
023900 B140-COMPACT-NAME2.
024000*-----------------------------------------------------------------*
024100*        LEFT-JUSTIFIES NAME2 AFTER THE HONORIFIC REPLACE, SO A
024200*        BLANKED-OUT PREFIX DOES NOT LEAVE AN INTERNAL GAP.
024300     MOVE SPACES                  TO WK-LNDIDNT-NAME2-CMP.
024400     MOVE 1                       TO WK-LNDIDNT-CMP-PTR.
024500     PERFORM B141-COMPACT-NAME2-CHAR
024600       THRU B141-EX
024700          VARYING WK-LNDIDNT-K FROM 1 BY 1
024800             UNTIL WK-LNDIDNT-K > 40.
024900     MOVE WK-LNDIDNT-NAME2-CMP    TO WK-LNDIDNT-NAME2.
025000 B149-COMPACT-NAME2-EX.
025100     EXIT.
025200
025300 B141-COMPACT-NAME2-CHAR.
025400     IF WK-LNDIDNT-N2-CHAR(WK-LNDIDNT-K) NOT = SPACE
025500       STRING WK-LNDIDNT-N2-CHAR(WK-LNDIDNT-K) DELIMITED BY SIZE
025600          INTO WK-LNDIDNT-NAME2-CMP
025700          WITH POINTER WK-LNDIDNT-CMP-PTR
025800       END-STRING
025900     END-IF.
026000 B141-EX.
026100     EXIT.
026200
026300*-----------------------------------------------------------------*
026400 C100-COUNT-MATCHED-CHARS.
026500*-----------------------------------------------------------------*
026600*        FOR EACH CHARACTER OF NAME1, LOOK FOR AN UNUSED EQUAL
026700*        CHARACTER ANYWHERE IN NAME2 (SIMPLE MATCHING-CHARACTER
026800*        COUNT, PER THE RATCLIFF/OBERSHELP-STYLE RATIO - NOT A
026900*        POSITIONAL COMPARE).
027000     MOVE SPACES                  TO WK-LNDIDNT-USED-TABLE.
027100     MOVE 0                       TO WK-LNDIDNT-MATCHED.
027200     PERFORM F100-SCAN-ONE-NAME1-CHAR
027300        THRU F199-SCAN-ONE-NAME1-CHAR-EX
027400           VARYING WK-LNDIDNT-I FROM 1 BY 1
027500              UNTIL WK-LNDIDNT-I > WK-LNDIDNT-LEN1.
027600 C199-COUNT-MATCHED-CHARS-EX.
027700     EXIT.
027800
027900 F100-SCAN-ONE-NAME1-CHAR.
028000     SET WK-LNDIDNT-CHAR-FREE TO TRUE.
028100     MOVE 0                    TO WK-LNDIDNT-J.
028200     PERFORM G100-TEST-ONE-NAME2-POS
028300        THRU G199-TEST-ONE-NAME2-POS-EX
028400           VARYING WK-LNDIDNT-J FROM 1 BY 1
028500              UNTIL WK-LNDIDNT-J > WK-LNDIDNT-LEN2
028600                 OR WK-LNDIDNT-CHAR-USED.
028700 F199-SCAN-ONE-NAME1-CHAR-EX.
028800     EXIT.
028900
029000 G100-TEST-ONE-NAME2-POS.
029100     IF WK-LNDIDNT-USED-FLAG(WK-LNDIDNT-J) = SPACE
029200        AND WK-LNDIDNT-N1-CHAR(WK-LNDIDNT-I)
029300               = WK-LNDIDNT-N2-CHAR(WK-LNDIDNT-J)
029400        MOVE "U"                TO WK-LNDIDNT-USED-FLAG
029500                                       (WK-LNDIDNT-J)
029600        ADD 1                   TO WK-LNDIDNT-MATCHED
029700        SET WK-LNDIDNT-CHAR-USED TO TRUE
029800     END-IF.
029900 G199-TEST-ONE-NAME2-POS-EX.
030000     EXIT.
030100
030200*-----------------------------------------------------------------*
030300 D100-COMPUTE-RATIO.
030400*-----------------------------------------------------------------*
030500*        RATIO = 2 * MATCHED / (LEN1 + LEN2), EXPRESSED AS A
030600*        PERCENTAGE TO ONE DECIMAL PLACE.
030700     IF (WK-LNDIDNT-LEN1 + WK-LNDIDNT-LEN2) = 0
030800        MOVE 0                    TO WK-LNDIDNT-RATIO-PCT
030900     ELSE
031000        COMPUTE WK-LNDIDNT-RATIO-PCT ROUNDED =
031100           (2 * WK-LNDIDNT-MATCHED * 100)
031200              / (WK-LNDIDNT-LEN1 + WK-LNDIDNT-LEN2)
031300     END-IF.
031400 D199-COMPUTE-RATIO-EX.
031500     EXIT.
031600
031700******************************************************************
031800*************** END OF PROGRAM SOURCE -  LNDIDNT ***************
031900******************************************************************
