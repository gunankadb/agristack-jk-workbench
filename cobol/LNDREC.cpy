000100* LNDREC.cpybk
000200*****************************************************************
000300* I-O FORMAT: LND-LAND-RECORD   FROM FILE LANDRECS
000400* I-O FORMAT: LND-VERIFIED-RECORD FROM FILE VERIFOUT
000500* REVENUE LAND / KHASRA PARCEL RECORD - INBOUND AND ENRICHED FORM
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900*        RPATEL 28/05/1984
001000*        REVENUE RECORDS COMPUTERISATION PROJECT - ORIGINAL
001100*        VILLAGE MASTER / KHATAUNI EXTRACT LAYOUT.
001200*        DLIM   19/02/1992
001300*        WIDENED THE OWNER-NAME FIELD FOR LONGER JOINT-KHATA
001400*        NAME STRINGS AT SETTLEMENT OFFICE REQUEST.
001500*        RPATEL 04/08/1998
001600*        Y2K CENTURY REVIEW - RUN-DATE AND KHATAUNI-YEAR FIELDS
001700*        WIDENED TO FOUR-DIGIT YEARS THROUGHOUT THIS LAYOUT.
001800* AGR001 RPATEL 12/02/2024
001900*        AGRISTACK PH1 E-REQUEST 61190 - REWRITTEN AS THE
002000*        AGRISTACK LAND-RECORDS EXTRACT LAYOUT, REPLACING THE
002100*        OLD KHATAUNI EXTRACT FIELD-FOR-FIELD WHERE POSSIBLE
002200* AGR009 MDASS  06/05/2024
002300*        AGRISTACK PH1 E-REQUEST 61533 - ADD VDV-VERIFIED-NAME
002400*        AND MUTATION-STATUS TO INBOUND LAYOUT PER REVENUE DEPT
002500*        FIELD VERIFICATION ROLLOUT
002600* AGR021 SKHAN  14/09/2024
002700*        AGRISTACK PH2 E-REQUEST 62210 - ADD ENRICHED OUTBOUND
002800*        LAYOUT (LND-VERIFIED-RECORD) FOR GOVERNANCE CHANNEL PASS
002900*****************************************************************
003000
003100     05  LND-LAND-RECORD             PIC X(230).
003200
003300*****************************************************************
003400* I-O FORMAT: LND-LAND-RECORDR
003500* INBOUND KHASRA / OWNER RECORD - ONE PER FARMER-PARCEL
003600*****************************************************************
003700
003800     05  LND-LAND-RECORDR REDEFINES LND-LAND-RECORD.
003900AGR001*
004000         06  LND-OWNER-NAME           PIC X(40).
004100*                OWNER NAME PER REVENUE RECORD (KHATAUNI)
004200         06  LND-KHASRA-NO            PIC X(10).
004300*                KHASRA PARCEL NUMBER - FREE TEXT/DIGITS
004400         06  LND-LAND-TYPE            PIC X(40).
004500*                LAND-USE DESCRIPTION TEXT
004600         06  LND-REMARKS-KAIFIYAT     PIC X(80).
004700*                REMARKS / KAIFIYAT FREE TEXT
004800AGR009*
004900         06  LND-VDV-VERIFIED-NAME    PIC X(40).
005000*                NAME RECORDED BY FIELD VERIFIER - MAY BE BLANK
005100         06  LND-MUTATION-STATUS      PIC X(10).
005200*                MUTATION STATUS TEXT - BLANK MEANS DERIVE FROM
005300*                REMARKS-KAIFIYAT (SEE LNDMUTS)
005400         06  FILLER                   PIC X(10).
005500*                RESERVED FOR FUTURE REVENUE DEPT LAYOUT GROWTH
005600
005700*****************************************************************
005800* I-O FORMAT: LND-VERIFIED-RECORD    FROM FILE VERIFOUT
005900* ENRICHED OUTBOUND RECORD - ONE PER INBOUND LND-LAND-RECORDR
006000*****************************************************************
006100
006200     05  LND-VERIFIED-RECORD         PIC X(540).
006300
006400     05  LND-VERIFIED-RECORDR REDEFINES LND-VERIFIED-RECORD.
006500AGR021*
006600         06  LNDV-OWNER-NAME          PIC X(40).
006700         06  LNDV-KHASRA-NO           PIC X(10).
006800         06  LNDV-LAND-TYPE           PIC X(40).
006900         06  LNDV-REMARKS-KAIFIYAT    PIC X(80).
007000         06  LNDV-VDV-VERIFIED-NAME   PIC X(40).
007100         06  LNDV-MUTATION-STATUS     PIC X(10).
007200         06  LNDV-AGRISTACK-FID       PIC X(13).
007300*                "JK-" PLUS 10 HEX-STYLE CHARS - SEE LNDFID
007400         06  LNDV-GIS-STATUS          PIC X(30).
007500*                GEOFENCE STATUS MESSAGE - SEE LNDGIS
007600         06  LNDV-TRUST-SCORE         PIC S9(1)V99.
007700*                FINAL TRUST SCORE 0.00 - 1.00
007800         06  LNDV-GOVERNANCE-CHANNEL  PIC X(05).
007900*                GREEN / AMBER / RED
008000         06  LNDV-ACTION-TAKEN        PIC X(30).
008100         06  LNDV-AUDIT-TRACE         PIC X(200).
008200*                "; " JOINED PENALTY DESCRIPTIONS
008300         06  LNDV-IDENTITY-SCORE      PIC 9(3)V9.
008400*                FUZZY MATCH PERCENTAGE 0.0 - 100.0
008500         06  LNDV-MUTATION-CHANNEL    PIC X(15).
008600*                ACTIVE / GREY_CANDIDATE / BROKEN_CHAIN
008700         06  FILLER                   PIC X(20).
008800*                RESERVED FOR FUTURE GOVERNANCE DEPT LAYOUT GROWTH
