000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     LNDFID.
000400 AUTHOR.         R PATEL.
000500 INSTALLATION.   AGRISTACK J&K - REVENUE DEPT BATCH CELL.
000600 DATE-WRITTEN.   14 MAR 1986.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - REVENUE DEPT INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  THIS IS A CALLED ROUTINE TO GENERATE THE
001100*               AGRISTACK FARMER IDENTIFIER (AGRISTACK-FID) FOR
001200*               ONE LAND-RECORDR.  BUILDS THE NAME|VILLAGE|
001300*               DEVICE|TIMESTAMP SEED STRING AND FOLDS IT INTO
001400*               A "JK-" PLUS 10 UPPER-CASE HEX-STYLE CHARACTER
001500*               DIGEST.  NOTE - THIS IS AN IN-HOUSE DETERMINISTIC
001600*               FOLD, NOT A CRYPTOGRAPHIC DIGEST - NO INTEROP
001700*               WITH ANY EXTERNAL HASH IS REQUIRED OR INTENDED.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* -      RPATEL 14/03/1986 - REVENUE RECORDS COMPUTERISATION
002300*                            PROJECT - INITIAL VERSION - FOLDED
002400*                            THE KHATA HOLDER NAME AND KHATA
002500*                            SERIAL INTO A CHECK-DIGIT KHT-ID
002600*                            FOR THE VILLAGE MASTER FILE
002700* -      RPATEL 02/11/1989 - PATWAR CIRCLE REORG - VILLAGE CODE
002800*                            TABLE WIDENED FROM 2 TO 4 DIGITS
002900* -      MDASS  19/06/1998 - Y2K CENTURY REVIEW - WK-LNDFID-
003000*                            YYYYMMDD CONFIRMED FOUR-DIGIT YEAR -
003100*                            NO WINDOWING LOGIC REQUIRED
003200* -      SKHAN  25/01/2003 - KHT-ID WIDENED TO 13 CHARACTERS TO
003300*                            MATCH THE NEW STATE-WIDE KHASRA
003400*                            RENUMBERING SCHEME
003500* AGR001 RPATEL 12/02/2024 - AGRISTACK PH1 E-REQUEST 61190 -
003600*                            REWRITTEN AS THE AGRISTACK-FID
003700*                            GENERATOR - SEED NOW CARRIES THE
003800*                            CAPTURE DEVICE ID IN PLACE OF THE
003900*                            OLD PATWAR CIRCLE CODE
004000* AGR017 MDASS  14/08/2024 - AGRISTACK PH1B E-REQUEST 61905
004100*                          - OWNER NAME OF ALL SPACES NOW FOLDS
004200*                            TO LITERAL "UNKNOWN" PER GOVERNANCE
004300*                            CELL RULING - WAS PRODUCING A FID
004400*                            OFF AN EMPTY SEED
004500*----------------------------------------------------------------*
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800***************
005900 DATA DIVISION.
006000***************
006100 FILE SECTION.
006200
006300*************************
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                          PIC X(24)        VALUE
006700     "** PROGRAM LNDFID    **".
006800
006900* ------------------ PROGRAM WORKING STORAGE -------------------*
007000 01  WK-C-COMMON.
007100     05  WK-C-UNKNOWN-NAME           PIC X(07) VALUE "UNKNOWN".
007200     05  FILLER                      PIC X(01) VALUE SPACES.
007300
007400     COPY LNDLDA.
007500
007600 01  WK-LNDFID-WORK-AREA.
007700     05  WK-LNDFID-OWNER-UP          PIC X(40) VALUE SPACES.
007800     05  WK-LNDFID-NAME-LEN          PIC 9(02) COMP VALUE 0.
007900     05  WK-LNDFID-SEED              PIC X(80) VALUE SPACES.
008000     05  WK-LNDFID-SEED-PTR          PIC 9(03) COMP VALUE 1.
008100     05  WK-LNDFID-SEED-LEN          PIC 9(03) COMP VALUE 0.
008200     05  WK-LNDFID-DATE-TIME.
008300         10  WK-LNDFID-YYYYMMDD      PIC 9(08) VALUE 0.
008400         10  WK-LNDFID-HHMMSS        PIC 9(06) VALUE 0.
008500     05  WK-LNDFID-DATE-TIME-R REDEFINES WK-LNDFID-DATE-TIME
008600                                     PIC X(14).
008700     05  WK-LNDFID-ACCUM             PIC S9(09) COMP VALUE 0.
008800     05  WK-LNDFID-CURR-CHAR         PIC X(01) VALUE SPACE.
008900     05  WK-LNDFID-TBL-IDX           PIC 9(02) COMP VALUE 0.
009000     05  WK-LNDFID-CHAR-IDX          PIC 9(02) COMP VALUE 0.
009100     05  WK-LNDFID-POS               PIC 9(02) COMP VALUE 0.
009200     05  WK-LNDFID-MIXVAL            PIC S9(09) COMP VALUE 0.
009300     05  WK-LNDFID-NIBBLE            PIC S9(04) COMP VALUE 0.
009400     05  WK-LNDFID-DIGEST-10         PIC X(10) VALUE SPACES.
009500     05  FILLER                      PIC X(04) VALUE SPACES.
009600
009700 01  WK-LNDFID-ALPHATAB.
009800     05  WK-LNDFID-ALPHABET          PIC X(39) VALUE
009900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789|- ".
010000     05  WK-LNDFID-ALPHABET-R REDEFINES WK-LNDFID-ALPHABET.
010100         10  WK-LNDFID-ALPHA-CHAR    OCCURS 39 TIMES
010200                                     PIC X(01).
010300
010400 01  WK-LNDFID-HEXTAB.
010500     05  WK-LNDFID-HEXCHARS          PIC X(16) VALUE
010600         "0123456789ABCDEF".
010700     05  WK-LNDFID-HEXCHARS-R REDEFINES WK-LNDFID-HEXCHARS.
010800         10  WK-LNDFID-HEXDIGIT      OCCURS 16 TIMES
010900                                     PIC X(01).
011000
011100*****************
011200 LINKAGE SECTION.
011300*****************
011400 01  WK-C-LNDFID-RECORD.
011500     05  WK-C-LNDFID-INPUT.
011600         10  WK-C-LNDFID-OWNER-NAME  PIC X(40).
011700     05  WK-C-LNDFID-OUTPUT.
011800         10  WK-C-LNDFID-AGRISTACK-FID PIC X(13).
011900     05  FILLER                      PIC X(02).
012000 EJECT
012100***********************************************
012200 PROCEDURE DIVISION USING WK-C-LNDFID-RECORD.
012300***********************************************
012400 MAIN-MODULE.
012500     PERFORM A000-MAIN-PROCESSING
012600        THRU A099-MAIN-PROCESSING-EX.
012700 GOBACK.
012800
012900*-----------------------------------------------------------------*
013000 A000-MAIN-PROCESSING.
013100*-----------------------------------------------------------------*
013200     MOVE SPACES              TO WK-C-LNDFID-AGRISTACK-FID.
013300     MOVE WK-C-LNDFID-OWNER-NAME TO WK-LNDFID-OWNER-UP.
013400     INSPECT WK-LNDFID-OWNER-UP
013500        CONVERTING "abcdefghijklmnopqrstuvwxyz"
013600                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013700
013800     PERFORM B100-TRIM-OWNER-NAME
013900        THRU B199-TRIM-OWNER-NAME-EX.
014000
014100     PERFORM B200-BUILD-SEED
014200        THRU B299-BUILD-SEED-EX.
014300
014400     PERFORM C100-FOLD-SEED-TO-ACCUM
014500        THRU C199-FOLD-SEED-TO-ACCUM-EX
014600           VARYING WK-LNDFID-CHAR-IDX FROM 1 BY 1
014700              UNTIL WK-LNDFID-CHAR-IDX > WK-LNDFID-SEED-LEN.
014800
014900     PERFORM D100-BUILD-DIGEST-CHAR
015000        THRU D199-BUILD-DIGEST-CHAR-EX
015100           VARYING WK-LNDFID-POS FROM 1 BY 1
015200              UNTIL WK-LNDFID-POS > 10.
015300
015400     STRING "JK-" DELIMITED BY SIZE
015500            WK-LNDFID-DIGEST-10 DELIMITED BY SIZE
015600       INTO WK-C-LNDFID-AGRISTACK-FID.
015700
015800 A099-MAIN-PROCESSING-EX.
015900     EXIT.
016000
016100*-----------------------------------------------------------------*
016200 B100-TRIM-OWNER-NAME.
016300*-----------------------------------------------------------------*
016400* AGR017 - RIGHT-TRIM THE OWNER NAME; AN ALL-SPACE NAME BECOMES
016500* AGR017 - THE LITERAL "UNKNOWN" PER GOVERNANCE CELL RULING.
016600     MOVE 40                  TO WK-LNDFID-NAME-LEN.
016700     PERFORM B110-BACK-UP-OVER-SPACES
016800        THRU B110-EX
016900           UNTIL WK-LNDFID-NAME-LEN = 0
017000              OR WK-LNDFID-OWNER-UP(WK-LNDFID-NAME-LEN:1)
017100                 NOT = SPACE.
017200     IF WK-LNDFID-NAME-LEN = 0
017300        MOVE WK-C-UNKNOWN-NAME TO WK-LNDFID-OWNER-UP
017400        MOVE 7                TO WK-LNDFID-NAME-LEN
017500     END-IF.
017600 B199-TRIM-OWNER-NAME-EX.
017700     EXIT.
017800
017900 B110-BACK-UP-OVER-SPACES.
018000     SUBTRACT 1 FROM WK-LNDFID-NAME-LEN.
018100 B110-EX.
018200     EXIT.
018300
018400*-----------------------------------------------------------------*
018500 B200-BUILD-SEED.
018600*-----------------------------------------------------------------*
018700     ACCEPT WK-LNDFID-YYYYMMDD FROM DATE YYYYMMDD.
018800     ACCEPT WK-LNDFID-HHMMSS   FROM TIME.
018900
019000     MOVE 1                   TO WK-LNDFID-SEED-PTR.
019100     MOVE SPACES               TO WK-LNDFID-SEED.
019200
019300     STRING WK-LNDFID-OWNER-UP(1:WK-LNDFID-NAME-LEN)
019400               DELIMITED BY SIZE
019500            "|"                DELIMITED BY SIZE
019600            WK-LNDLDA-VILLAGE-CD DELIMITED BY SIZE
019700            "|"                DELIMITED BY SIZE
019800            WK-LNDLDA-DEVICE-ID  DELIMITED BY SIZE
019900            "|"                DELIMITED BY SIZE
020000            WK-LNDFID-DATE-TIME-R DELIMITED BY SIZE
020100       INTO WK-LNDFID-SEED
020200      WITH POINTER WK-LNDFID-SEED-PTR.
020300
020400     COMPUTE WK-LNDFID-SEED-LEN = WK-LNDFID-SEED-PTR - 1.
020500 B299-BUILD-SEED-EX.
020600     EXIT.
020700
020800*-----------------------------------------------------------------*
020900 C100-FOLD-SEED-TO-ACCUM.
021000*-----------------------------------------------------------------*
021100     MOVE WK-LNDFID-SEED(WK-LNDFID-CHAR-IDX:1)
021200                               TO WK-LNDFID-CURR-CHAR.
021300     PERFORM C110-FIND-ALPHA-INDEX
021400        THRU C110-EX
021500           VARYING WK-LNDFID-TBL-IDX FROM 1 BY 1
021600              UNTIL WK-LNDFID-TBL-IDX > 39
021700                 OR WK-LNDFID-ALPHA-CHAR(WK-LNDFID-TBL-IDX)
021800                    = WK-LNDFID-CURR-CHAR.
021900     IF WK-LNDFID-TBL-IDX > 39
022000        MOVE 39                TO WK-LNDFID-TBL-IDX
022100     END-IF.
022200     COMPUTE WK-LNDFID-ACCUM =
022300        (WK-LNDFID-ACCUM * 33) + WK-LNDFID-TBL-IDX.
022400 C199-FOLD-SEED-TO-ACCUM-EX.
022500     EXIT.
022600
022700 C110-FIND-ALPHA-INDEX.
022800*        NO-OP - THE PERFORM VARYING TEST DOES THE WORK.
022900C110-EX.
023000     EXIT.
023100
023200*-----------------------------------------------------------------*
023300 D100-BUILD-DIGEST-CHAR.
023400*-----------------------------------------------------------------*
023500     COMPUTE WK-LNDFID-MIXVAL =
023600        WK-LNDFID-ACCUM + (WK-LNDFID-POS * 97)
023700                        + WK-LNDFID-YYYYMMDD + WK-LNDFID-HHMMSS.
023800     IF WK-LNDFID-MIXVAL < 0
023900        COMPUTE WK-LNDFID-MIXVAL = WK-LNDFID-MIXVAL * -1
024000     END-IF.
024100     COMPUTE WK-LNDFID-NIBBLE =
024200        WK-LNDFID-MIXVAL - ((WK-LNDFID-MIXVAL / 16) * 16).
024300     MOVE WK-LNDFID-HEXDIGIT(WK-LNDFID-NIBBLE + 1)
024400                               TO WK-LNDFID-DIGEST-10
024500                                     (WK-LNDFID-POS:1).
024600 D199-BUILD-DIGEST-CHAR-EX.
024700     EXIT.
024800
024900******************************************************************
025000*************** END OF PROGRAM SOURCE -  LNDFID ***************
025100******************************************************************
