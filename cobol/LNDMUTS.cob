000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     LNDMUTS.
000400 AUTHOR.         D LIM.
000500 INSTALLATION.   AGRISTACK J&K - REVENUE DEPT BATCH CELL.
000600 DATE-WRITTEN.   17 APR 1985.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - REVENUE DEPT INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  CALLED ROUTINE - MUTATION STATUS DERIVATION.
001100*
001200*               WHEN THE INBOUND LAND RECORD ARRIVES WITH A
001300*               BLANK MUTATION-STATUS, THIS ROUTINE DERIVES ONE
001400*               FROM THE REMARKS-KAIFIYAT TEXT SO THAT
001500*               LNDMUTL (MUTATION LOGIC CHECK) ALWAYS HAS A
001600*               STATUS TO WORK WITH.  IF THE INBOUND RECORD
001700*               ALREADY CARRIES A MUTATION-STATUS, THAT VALUE IS
001800*               PASSED THROUGH UNCHANGED.
001900*
002000*               PROGRAM DESCRIPTION - DERIVATION OPTIONS -
002100*               OPTION 1 - REMARKS CONTAIN "PENDING"
002200*                          RESULT = "PENDING"
002300*               OPTION 2 - REMARKS CONTAIN ANY DIGIT (0-9),
002400*                          NO "PENDING" PRESENT
002500*                          RESULT = "ACTIVE"
002600*               OPTION 3 - NEITHER OF THE ABOVE
002700*                          RESULT = "ACTIVE" (DEFAULT)
002800*
002900*================================================================
003000* MOD.#    INIT     DATE       DESCRIPTION
003100*================================================================
003200* -      - DLIM   - 17/04/1985 - MUTATION REGISTER COMPUTERISATION
003300*                              - INITIAL VERSION - DERIVED A
003400*                                WORKING MUTATION STATUS FROM THE
003500*                                PATWARI REMARKS WHEN THE REGISTER
003600*                                ENTRY WAS LEFT BLANK
003700* -      - RPATEL - 11/06/1998 - Y2K CENTURY REVIEW - NO DATE
003800*                              FIELDS IN THIS ROUTINE
003900* AGR006 - DLIM   - 04/03/2024 - AGRISTACK PH1 E-REQUEST 61290
004000*                              - REWRITTEN FOR THE AGRISTACK
004100*                                BATCH - "PENDING" SCAN CARRIED
004200*                                FORWARD FROM THE ORIGINAL LOGIC.
004300* AGR031 - RPATEL - 22/10/2024 - AGRISTACK PH2 E-REQUEST 62740
004400*                              - SCAN OF THE REMARKS FIELD FOR
004500*                                "PENDING" STOPPED ONE BYTE SHORT
004600*                                OF THE FIELD, SO A REMARKS TEXT
004700*                                ENDING IN "...PENDING" AT THE
004800*                                LAST 7 BYTES WAS NEVER TESTED -
004900*                                SCAN BOUND WIDENED FROM 73 TO 74
005000*                                (80 - 7 + 1) TO MATCH THE OTHER
005100*                                CALLED ROUTINES KEYWORD SCANS.
005200*----------------------------------------------------------------*
005300 EJECT
005400**********************
005500 ENVIRONMENT DIVISION.
005600**********************
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-AS400.
005900 OBJECT-COMPUTER.  IBM-AS400.
006000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900
007000*************************
007100 WORKING-STORAGE SECTION.
007200*************************
007300 01  FILLER                          PIC X(24)        VALUE
007400     "** PROGRAM LNDMUTS   **".
007500
007600 01  WK-C-COMMON.
007700     COPY LNDLDA.
007800
007900 01  WK-LNDMUTS-WORK-AREA.
008000     05  WK-LNDMUTS-REMARKS-UP        PIC X(80) VALUE SPACES.
008100     05  WK-LNDMUTS-PENDING-SW        PIC X(01) VALUE "N".
008200         88  WK-LNDMUTS-HAS-PENDING       VALUE "Y".
008300         88  WK-LNDMUTS-NO-PENDING        VALUE "N".
008400     05  WK-LNDMUTS-DIGIT-SW          PIC X(01) VALUE "N".
008500         88  WK-LNDMUTS-HAS-DIGIT          VALUE "Y".
008600         88  WK-LNDMUTS-NO-DIGIT           VALUE "N".
008700     05  WK-LNDMUTS-SCAN-IDX          PIC 9(02) COMP VALUE 0.
008800     05  WK-LNDMUTS-MATCH-IDX         PIC 9(02) COMP VALUE 0.
008900     05  WK-LNDMUTS-MATCH-SW          PIC X(01) VALUE "N".
009000         88  WK-LNDMUTS-CHARS-MATCH        VALUE "Y".
009100         88  WK-LNDMUTS-CHARS-NOMATCH      VALUE "N".
009200     05  WK-LNDMUTS-STATUS-COPY        PIC X(10) VALUE SPACES.
009300     05  WK-LNDMUTS-STATUS-BLANK-SW    PIC X(01) VALUE "Y".
009400         88  WK-LNDMUTS-STATUS-IS-BLANK    VALUE "Y".
009500         88  WK-LNDMUTS-STATUS-NOT-BLANK   VALUE "N".
009600     05  FILLER                       PIC X(04) VALUE SPACES.
009700
009800* ---- ARRAY VIEW OF THE INBOUND STATUS TEXT - DEFENSIVE BLANK ---*
009900* ---- TEST, CHARACTER BY CHARACTER, RATHER THAN A STRAIGHT ------*
010000* ---- "= SPACES" COMPARE, PER SHOP CODING STANDARD SFR-014 ------*
010100 01  WK-LNDMUTS-STATUS-COPY-R REDEFINES WK-LNDMUTS-STATUS-COPY.
010200     05  WK-LNDMUTS-STATUS-CHAR       OCCURS 10 TIMES
010300                                      PIC X(01).
010400
010500* ---- ARRAY VIEW OF THE REMARKS TEXT FOR THE "PENDING" SCAN -----*
010600 01  WK-LNDMUTS-REMARKS-R REDEFINES WK-LNDMUTS-REMARKS-UP.
010700     05  WK-LNDMUTS-RM-CHAR           OCCURS 80 TIMES
010800                                      PIC X(01).
010900
011000* ---- ALTERNATE 8 X 10 GRID VIEW OF THE SAME 80-BYTE REMARKS ----*
011100* ---- TEXT, USED BY THE DIGIT SCAN TO WALK ROW BY ROW -----------*
011200 01  WK-LNDMUTS-REMARKS-GRID-R REDEFINES WK-LNDMUTS-REMARKS-UP.
011300     05  WK-LNDMUTS-RM-ROW            OCCURS 8 TIMES.
011400         10  WK-LNDMUTS-RM-COL        OCCURS 10 TIMES
011500                                      PIC X(01).
011600
011700*****************
011800 LINKAGE SECTION.
011900*****************
012000 01  WK-C-LNDMUTS-RECORD.
012100     05  WK-C-LNDMUTS-INPUT.
012200         10  WK-C-LNDMUTS-STATUS-IN   PIC X(10).
012300         10  WK-C-LNDMUTS-REMARKS     PIC X(80).
012400     05  WK-C-LNDMUTS-OUTPUT.
012500         10  WK-C-LNDMUTS-STATUS-OUT  PIC X(10).
012600     05  FILLER                      PIC X(02).
012700 EJECT
012800***********************************************
012900 PROCEDURE DIVISION USING WK-C-LNDMUTS-RECORD.
013000***********************************************
013100 MAIN-MODULE.
013200     PERFORM A000-MAIN-PROCESSING
013300        THRU A099-MAIN-PROCESSING-EX.
013400 GOBACK.
013500
013600*-----------------------------------------------------------------*
013700 A000-MAIN-PROCESSING.
013800*-----------------------------------------------------------------*
013900     MOVE WK-C-LNDMUTS-STATUS-IN  TO WK-LNDMUTS-STATUS-COPY.
014000     PERFORM B000-TEST-STATUS-BLANK
014100        THRU B099-TEST-STATUS-BLANK-EX.
014200
014300     IF WK-LNDMUTS-STATUS-NOT-BLANK
014400        MOVE WK-C-LNDMUTS-STATUS-IN TO WK-C-LNDMUTS-STATUS-OUT
014500     ELSE
014600        MOVE WK-C-LNDMUTS-REMARKS  TO WK-LNDMUTS-REMARKS-UP
014700        INSPECT WK-LNDMUTS-REMARKS-UP
014800           CONVERTING "abcdefghijklmnopqrstuvwxyz"
014900                   TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
015000
015100        PERFORM B100-SCAN-FOR-PENDING
015200           THRU B199-SCAN-FOR-PENDING-EX
015300
015400        IF WK-LNDMUTS-HAS-PENDING
015500           MOVE "PENDING"          TO WK-C-LNDMUTS-STATUS-OUT
015600        ELSE
015700*              OPTION 2/3 - WHETHER OR NOT A DIGIT IS PRESENT,
015800*              THE RESULT IS "ACTIVE" - THE DIGIT SCAN IS KEPT
015900*              BECAUSE THE GOVERNANCE CELL USES WK-LNDMUTS-
016000*              HAS-DIGIT AS A DIAGNOSTIC FLAG WHEN THEY REVIEW
016100*              REJECTED BATCHES (SEE E-REQUEST 61290 NOTES).
016200           PERFORM D100-SCAN-FOR-DIGIT
016300              THRU D199-SCAN-FOR-DIGIT-EX
016400           MOVE "ACTIVE"           TO WK-C-LNDMUTS-STATUS-OUT
016500        END-IF
016600     END-IF.
016700
016800 A099-MAIN-PROCESSING-EX.
016900     EXIT.
017000
017100*-----------------------------------------------------------------*
017200 B000-TEST-STATUS-BLANK.
017300*-----------------------------------------------------------------*
017400     SET WK-LNDMUTS-STATUS-IS-BLANK TO TRUE.
017500     PERFORM B010-TEST-ONE-STATUS-CHAR
017600        THRU B010-EX
017700           VARYING WK-LNDMUTS-MATCH-IDX FROM 1 BY 1
017800              UNTIL WK-LNDMUTS-MATCH-IDX > 10
017900                 OR WK-LNDMUTS-STATUS-NOT-BLANK.
018000 B099-TEST-STATUS-BLANK-EX.
018100     EXIT.
018200
018300 B010-TEST-ONE-STATUS-CHAR.
018400     IF WK-LNDMUTS-STATUS-CHAR(WK-LNDMUTS-MATCH-IDX) NOT = SPACE
018500        SET WK-LNDMUTS-STATUS-NOT-BLANK TO TRUE
018600     END-IF.
018700 B010-EX.
018800     EXIT.
018900
019000*-----------------------------------------------------------------*
019100 B100-SCAN-FOR-PENDING.
019200*-----------------------------------------------------------------*
019300* AGR031 - SCAN NOW COVERS THE FULL 80-BYTE FIELD, INCLUDING A
019400* AGR031 - "PENDING" THAT FALLS IN THE LAST 7 BYTES.
019500     SET WK-LNDMUTS-NO-PENDING TO TRUE.
019600     PERFORM C100-TEST-ONE-POSITION
019700        THRU C199-TEST-ONE-POSITION-EX
019800           VARYING WK-LNDMUTS-SCAN-IDX FROM 1 BY 1
019900              UNTIL WK-LNDMUTS-SCAN-IDX > 74
020000                 OR WK-LNDMUTS-HAS-PENDING.
020100 B199-SCAN-FOR-PENDING-EX.
020200     EXIT.
020300
020400 C100-TEST-ONE-POSITION.
020500     IF WK-LNDMUTS-REMARKS-UP(WK-LNDMUTS-SCAN-IDX:7)
020600        = "PENDING"
020700        SET WK-LNDMUTS-HAS-PENDING TO TRUE
020800     END-IF.
020900 C199-TEST-ONE-POSITION-EX.
021000     EXIT.
021100
021200*-----------------------------------------------------------------*
021300 D100-SCAN-FOR-DIGIT.
021400*-----------------------------------------------------------------*
021500*        WALK THE 8 X 10 GRID VIEW OF THE REMARKS TEXT ROW BY
021600*        ROW LOOKING FOR ANY NUMERIC CHARACTER.
021700     SET WK-LNDMUTS-NO-DIGIT TO TRUE.
021800     PERFORM E100-SCAN-ONE-ROW
021900        THRU E199-SCAN-ONE-ROW-EX
022000           VARYING WK-LNDMUTS-SCAN-IDX FROM 1 BY 1
022100              UNTIL WK-LNDMUTS-SCAN-IDX > 8
022200                 OR WK-LNDMUTS-HAS-DIGIT.
022300 D199-SCAN-FOR-DIGIT-EX.
022400     EXIT.
022500
022600 E100-SCAN-ONE-ROW.
022700     PERFORM F100-SCAN-ONE-COLUMN
022800        THRU F199-SCAN-ONE-COLUMN-EX
022900           VARYING WK-LNDMUTS-MATCH-IDX FROM 1 BY 1
023000              UNTIL WK-LNDMUTS-MATCH-IDX > 10
023100                 OR WK-LNDMUTS-HAS-DIGIT.
023200 E199-SCAN-ONE-ROW-EX.
023300     EXIT.
023400
023500 F100-SCAN-ONE-COLUMN.
023600     IF WK-LNDMUTS-RM-COL(WK-LNDMUTS-SCAN-IDX,
023700                          WK-LNDMUTS-MATCH-IDX) NUMERIC
023800        SET WK-LNDMUTS-HAS-DIGIT TO TRUE
023900     END-IF.
024000 F199-SCAN-ONE-COLUMN-EX.
024100     EXIT.
024200
024300******************************************************************
024400*************** END OF PROGRAM SOURCE -  LNDMUTS ***************
024500******************************************************************
