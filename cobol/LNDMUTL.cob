000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     LNDMUTL.
000400 AUTHOR.         ACCENTURE.
000500 INSTALLATION.   AGRISTACK J&K - REVENUE DEPT BATCH CELL.
000600 DATE-WRITTEN.   03 AUG 1987.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - REVENUE DEPT INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  CALLED ROUTINE - MUTATION LOGIC CHECK.
001100*
001200*               CLASSIFIES THE MUTATION CHAIN OF A LAND RECORD
001300*               INTO ACTIVE, GREY_CANDIDATE OR BROKEN_CHAIN,
001400*               BASED ON THE (POSSIBLY DERIVED) MUTATION-STATUS
001500*               AND THE PRESENCE OF THE WORD "VARASAT"
001600*               (INHERITANCE) IN THE REMARKS-KAIFIYAT TEXT.  A
001700*               STALLED MUTATION ("PENDING" OR "NO") THAT IS
001800*               CLEARLY AN INHERITANCE CASE IS ROUTED TO THE
001900*               GREY CHANNEL FOR MANUAL AMNESTY REVIEW RATHER
002000*               THAN BEING TREATED AS A BROKEN CHAIN OUTRIGHT.
002100*
002200*================================================================
002300* MOD.#    INIT     DATE       DESCRIPTION
002400*================================================================
002500* -      - RPATEL - 03/08/1987 - MUTATION REGISTER COMPUTERISATION
002600*                              - INITIAL VERSION - CLASSIFIED A
002700*                                MUTATION ENTRY AS ACTIVE OR
002800*                                STALLED FOR THE CIRCLE OFFICER'S
002900*                                MONTHLY PENDENCY LIST
003000* -      - MDASS  - 22/07/1998 - Y2K CENTURY REVIEW - NO DATE
003100*                              FIELDS IN THIS ROUTINE
003200* -      - SKHAN  - 14/02/2001 - AUTHOR OF RECORD CHANGED TO
003300*                              ACCENTURE ON TAKEOVER OF THE
003400*                              REVENUE BATCH MAINTENANCE CONTRACT
003500*                              - LOGIC UNCHANGED
003600* AGR007 - ACNRJR - 06/03/2024 - AGRISTACK PH1 E-REQUEST 61310
003700*                              - REWRITTEN FOR THE AGRISTACK
003800*                                BATCH - "VARASAT" (INHERITANCE)
003900*                                GREY-CHANNEL RULE ADDED.
004000* AGR026 - MDASS  - 08/10/2024 - AGRISTACK PH2 E-REQUEST 62590
004100*                              - MUTATION-STATUS "NO" NOW TREATED
004200*                                THE SAME AS "PENDING" - REVENUE
004300*                                CIRCULAR RC-2024-21 CLARIFIED
004400*                                THAT "NO" MEANS "NOT MUTATED".
004500* AGR034 - RPATEL - 25/10/2024 - AGRISTACK PH2 E-REQUEST 62741
004600*                              - SCAN OF THE REMARKS FIELD FOR
004700*                                "VARASAT" STOPPED ONE BYTE SHORT
004800*                                OF THE FIELD, SO A REMARKS TEXT
004900*                                ENDING IN "...VARASAT" AT THE
005000*                                LAST 7 BYTES WAS NEVER TESTED -
005100*                                SCAN BOUND WIDENED FROM 73 TO 74
005200*                                (80 - 7 + 1) TO MATCH THE OTHER
005300*                                CALLED ROUTINES KEYWORD SCANS.
005400*----------------------------------------------------------------*
005500 EJECT
005600**********************
005700 ENVIRONMENT DIVISION.
005800**********************
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.  IBM-AS400.
006100 OBJECT-COMPUTER.  IBM-AS400.
006200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600
006700***************
006800 DATA DIVISION.
006900***************
007000 FILE SECTION.
007100
007200*************************
007300 WORKING-STORAGE SECTION.
007400*************************
007500 01  FILLER                          PIC X(24)        VALUE
007600     "** PROGRAM LNDMUTL   **".
007700
007800 01  WK-C-COMMON.
007900     COPY LNDLDA.
008000
008100 01  WK-LNDMUTL-WORK-AREA.
008200     05  WK-LNDMUTL-STATUS-UP         PIC X(10) VALUE SPACES.
008300     05  WK-LNDMUTL-REMARKS-UP        PIC X(80) VALUE SPACES.
008400     05  WK-LNDMUTL-STALLED-SW        PIC X(01) VALUE "N".
008500         88  WK-LNDMUTL-IS-STALLED         VALUE "Y".
008600         88  WK-LNDMUTL-NOT-STALLED        VALUE "N".
008700     05  WK-LNDMUTL-VARASAT-SW        PIC X(01) VALUE "N".
008800         88  WK-LNDMUTL-HAS-VARASAT        VALUE "Y".
008900         88  WK-LNDMUTL-NO-VARASAT         VALUE "N".
009000     05  WK-LNDMUTL-SCAN-IDX          PIC 9(02) COMP VALUE 0.
009100     05  FILLER                       PIC X(04) VALUE SPACES.
009200
009300* ---- STATUS-VALUE TABLE OF THE TWO "STALLED" MUTATION CODES ----*
009400 01  WK-LNDMUTL-STALLED-TABLE.
009500     05  WK-LNDMUTL-STALLED-01        PIC X(10) VALUE "PENDING   ".
009600     05  WK-LNDMUTL-STALLED-02        PIC X(10) VALUE "NO        ".
009700     05  WK-LNDMUTL-STALLED-TABLE-R REDEFINES
009800                                      WK-LNDMUTL-STALLED-TABLE.
009900         10  WK-LNDMUTL-STALLED-VAL   OCCURS 2 TIMES
010000                                      PIC X(10).
010100 01  WK-LNDMUTL-CHK-IDX               PIC 9(02) COMP VALUE 0.
010200
010300* ---- CHANNEL / PENALTY DECISION TABLE - INDEXED BY THE ---------*
010400* ---- 3 POSSIBLE OUTCOMES OF D100-CLASSIFY-CHAIN ----------------*
010500 01  WK-LNDMUTL-CHANNEL-TABLE.
010600     05  WK-LNDMUTL-CHAN-01           PIC X(15)
010700                                      VALUE "ACTIVE         ".
010800     05  WK-LNDMUTL-CHAN-02           PIC X(15)
010900                                      VALUE "GREY_CANDIDATE ".
011000     05  WK-LNDMUTL-CHAN-03           PIC X(15)
011100                                      VALUE "BROKEN_CHAIN   ".
011200     05  WK-LNDMUTL-CHANNEL-TABLE-R REDEFINES
011300                                      WK-LNDMUTL-CHANNEL-TABLE.
011400         10  WK-LNDMUTL-CHAN          OCCURS 3 TIMES
011500                                      PIC X(15).
011600 01  WK-LNDMUTL-PENALTY-TABLE.
011700     05  WK-LNDMUTL-PEN-01            PIC S9(1)V99 VALUE +0.00.
011800     05  WK-LNDMUTL-PEN-02            PIC S9(1)V99 VALUE +0.00.
011900     05  WK-LNDMUTL-PEN-03R           PIC S9(1)V99 VALUE +0.00.
012000     05  WK-LNDMUTL-PENALTY-TABLE-R REDEFINES
012100                                      WK-LNDMUTL-PENALTY-TABLE.
012200         10  WK-LNDMUTL-PEN           OCCURS 3 TIMES
012300                                      PIC S9(1)V99.
012400     05  WK-LNDMUTL-CHOICE            PIC 9(01) COMP VALUE 0.
012500
012600*****************
012700 LINKAGE SECTION.
012800*****************
012900 01  WK-C-LNDMUTL-RECORD.
013000     05  WK-C-LNDMUTL-INPUT.
013100         10  WK-C-LNDMUTL-STATUS      PIC X(10).
013200         10  WK-C-LNDMUTL-REMARKS     PIC X(80).
013300     05  WK-C-LNDMUTL-OUTPUT.
013400         10  WK-C-LNDMUTL-CHANNEL     PIC X(15).
013500         10  WK-C-LNDMUTL-PENALTY     PIC S9(1)V99.
013600     05  FILLER                      PIC X(02).
013700 EJECT
013800***********************************************
013900 PROCEDURE DIVISION USING WK-C-LNDMUTL-RECORD.
014000***********************************************
014100 MAIN-MODULE.
014200     PERFORM A000-MAIN-PROCESSING
014300        THRU A099-MAIN-PROCESSING-EX.
014400 GOBACK.
014500
014600*-----------------------------------------------------------------*
014700 A000-MAIN-PROCESSING.
014800*-----------------------------------------------------------------*
014900* NOTE: WK-LNDMUTL-PEN-03R IS THE PENALTY PAID BY A CONFIRMED
015000* NOTE: BROKEN CHAIN - THE "R" SUFFIX MARKS IT AS THE ONE ENTRY
015100* NOTE: THAT WAS REVISED AWAY FROM ZERO BY AGR007 BELOW.
015200     MOVE WK-LNDLDA-PEN-MUTATION  TO WK-LNDMUTL-PEN-03R.
015300
015400     MOVE WK-C-LNDMUTL-STATUS     TO WK-LNDMUTL-STATUS-UP.
015500     MOVE WK-C-LNDMUTL-REMARKS    TO WK-LNDMUTL-REMARKS-UP.
015600     INSPECT WK-LNDMUTL-STATUS-UP
015700        CONVERTING "abcdefghijklmnopqrstuvwxyz"
015800                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015900     INSPECT WK-LNDMUTL-REMARKS-UP
016000        CONVERTING "abcdefghijklmnopqrstuvwxyz"
016100                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016200
016300     PERFORM B100-TEST-STALLED-STATUS
016400        THRU B199-TEST-STALLED-STATUS-EX.
016500
016600     PERFORM C100-SCAN-FOR-VARASAT
016700        THRU C199-SCAN-FOR-VARASAT-EX.
016800
016900     PERFORM D100-CLASSIFY-CHAIN
017000        THRU D199-CLASSIFY-CHAIN-EX.
017100
017200     MOVE WK-LNDMUTL-CHAN(WK-LNDMUTL-CHOICE)
017300                               TO WK-C-LNDMUTL-CHANNEL.
017400     MOVE WK-LNDMUTL-PEN(WK-LNDMUTL-CHOICE)
017500                               TO WK-C-LNDMUTL-PENALTY.
017600
017700 A099-MAIN-PROCESSING-EX.
017800     EXIT.
017900
018000*-----------------------------------------------------------------*
018100 B100-TEST-STALLED-STATUS.
018200*-----------------------------------------------------------------*
018300* AGR026 - "PENDING" AND "NO" ARE BOTH STALLED MUTATION CODES.
018400     SET WK-LNDMUTL-NOT-STALLED TO TRUE.
018500     PERFORM B110-TEST-ONE-CODE
018600        THRU B110-EX
018700           VARYING WK-LNDMUTL-CHK-IDX FROM 1 BY 1
018800              UNTIL WK-LNDMUTL-CHK-IDX > 2
018900                 OR WK-LNDMUTL-IS-STALLED.
019000 B199-TEST-STALLED-STATUS-EX.
019100     EXIT.
019200
019300 B110-TEST-ONE-CODE.
019400     IF WK-LNDMUTL-STATUS-UP = WK-LNDMUTL-STALLED-VAL
019500                                   (WK-LNDMUTL-CHK-IDX)
019600        SET WK-LNDMUTL-IS-STALLED TO TRUE
019700     END-IF.
019800 B110-EX.
019900     EXIT.
020000
020100*-----------------------------------------------------------------*
020200 C100-SCAN-FOR-VARASAT.
020300*-----------------------------------------------------------------*
020400* AGR034 - SCAN NOW COVERS THE FULL 80-BYTE FIELD, INCLUDING A
020500* AGR034 - "VARASAT" THAT FALLS IN THE LAST 7 BYTES.
020600     SET WK-LNDMUTL-NO-VARASAT TO TRUE.
020700     PERFORM C110-TEST-ONE-POSITION
020800        THRU C110-EX
020900           VARYING WK-LNDMUTL-SCAN-IDX FROM 1 BY 1
021000              UNTIL WK-LNDMUTL-SCAN-IDX > 74
021100                 OR WK-LNDMUTL-HAS-VARASAT.
021200 C199-SCAN-FOR-VARASAT-EX.
021300     EXIT.
021400
021500 C110-TEST-ONE-POSITION.
021600     IF WK-LNDMUTL-REMARKS-UP(WK-LNDMUTL-SCAN-IDX:7)
021700        = "VARASAT"
021800        SET WK-LNDMUTL-HAS-VARASAT TO TRUE
021900     END-IF.
022000 C110-EX.
022100     EXIT.
022200
022300*-----------------------------------------------------------------*
022400 D100-CLASSIFY-CHAIN.
022500*-----------------------------------------------------------------*
022600     IF WK-LNDMUTL-IS-STALLED AND WK-LNDMUTL-HAS-VARASAT
022700        MOVE 2                   TO WK-LNDMUTL-CHOICE
022800     ELSE
022900        IF WK-LNDMUTL-IS-STALLED
023000           MOVE 3                TO WK-LNDMUTL-CHOICE
023100        ELSE
023200           MOVE 1                TO WK-LNDMUTL-CHOICE
023300        END-IF
023400     END-IF.
023500 D199-CLASSIFY-CHAIN-EX.
023600     EXIT.
023700
023800******************************************************************
023900*************** END OF PROGRAM SOURCE -  LNDMUTL ***************
024000******************************************************************
