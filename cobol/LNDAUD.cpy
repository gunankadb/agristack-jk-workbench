000100* LNDAUD.cpybk
000200*****************************************************************
000300* AMENDMENT HISTORY:
000400*****************************************************************
000500*        MDASS  17/04/1985 - ORIGINAL MUTATION-REGISTER RUN
000600*                            TOTALS AREA (RECORDS READ/UPDATED)
000700*        RPATEL 11/06/1998 - Y2K CENTURY REVIEW - COUNTERS ONLY,
000800*                            NO DATE FIELDS, NO CHANGE REQUIRED
000900* AGR001 RPATEL 12/02/2024
001000*        AGRISTACK PH1 E-REQUEST 61190 - REWRITTEN FOR THE
001100*        AGRISTACK BATCH AS THE AUDIT-TRACE / RUN-TOTALS AREA
001200* AGR033 MDASS  02/11/2024
001300*        AGRISTACK PH2 E-REQUEST 62880 - ADD HARD-BLOCKED-RECS
001400*        TOTAL TO RUN REPORT PER GOVERNANCE CELL REQUEST
001500*****************************************************************
001600* WK-LNDAUD    - PER-RECORD AUDIT TRACE / SCORE WORK AREA
001700* WK-LNDRPT    - RUN-LEVEL CONTROL TOTALS FOR D000-PRINT-REPORT
001800*****************************************************************
001900
002000 01  WK-LNDAUD.
002100AGR001*
002200     05  WK-LNDAUD-TRACE             PIC X(200) VALUE SPACES.
002300*            "; " JOINED PENALTY DESCRIPTIONS FOR CURRENT RECORD
002400     05  WK-LNDAUD-TRACE-EMPTY-SW    PIC X(01)  VALUE "Y".
002500         88  WK-LNDAUD-TRACE-EMPTY          VALUE "Y".
002600         88  WK-LNDAUD-TRACE-NOT-EMPTY      VALUE "N".
002700     05  WK-LNDAUD-HARD-BLOCK-SW     PIC X(01)  VALUE "N".
002800         88  WK-LNDAUD-HARD-BLOCK            VALUE "Y".
002900         88  WK-LNDAUD-NO-HARD-BLOCK         VALUE "N".
003000     05  WK-LNDAUD-SCORE             PIC S9(1)V99 VALUE +1.00.
003100     05  FILLER                      PIC X(04)  VALUE SPACES.
003200
003300 01  WK-LNDRPT.
003400AGR001*
003500     05  WK-LNDRPT-RECS-READ         PIC 9(05) COMP-3 VALUE 0.
003600     05  WK-LNDRPT-RECS-GREEN        PIC 9(05) COMP-3 VALUE 0.
003700     05  WK-LNDRPT-RECS-AMBER        PIC 9(05) COMP-3 VALUE 0.
003800     05  WK-LNDRPT-RECS-RED          PIC 9(05) COMP-3 VALUE 0.
003900AGR033*
004000     05  WK-LNDRPT-RECS-BLOCKED      PIC 9(05) COMP-3 VALUE 0.
004100     05  FILLER                      PIC X(04)  VALUE SPACES.
