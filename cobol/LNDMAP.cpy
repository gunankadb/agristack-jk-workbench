000100* LNDMAP.cpybk
000200*****************************************************************
000300* I-O FORMAT: LND-MAP-POINT   FROM FILE MAPPOINT
000400* ONE GEOLOCATION POINT PER LND-LAND-RECORDR PROCESSED
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800*        RPATEL 09/07/1988 - ORIGINAL SETTLEMENT SURVEY POINT
000900*                            LAYOUT (BOUNDARY MARKER LAT/LON ONLY)
001000*        DLIM   08/09/1998 - Y2K CENTURY REVIEW - NO DATE FIELDS
001100*                            IN THIS LAYOUT, NO CHANGE REQUIRED
001200* AGR001 RPATEL 12/02/2024 - AGRISTACK PH1 E-REQUEST 61190
001300*                          - REWRITTEN FOR THE AGRISTACK BATCH
001400*                            AS THE MAP-POINTS OUTPUT LAYOUT
001500*****************************************************************
001600
001700     05  LND-MAP-POINT                PIC X(30).
001800
001900     05  LND-MAP-POINTR REDEFINES LND-MAP-POINT.
002000         06  LNDM-LAT                 PIC S9(3)V9(4).
002100*                LATITUDE OF PARCEL POINT
002200         06  LNDM-LON                 PIC S9(3)V9(4).
002300*                LONGITUDE OF PARCEL POINT
002400         06  LNDM-STATUS              PIC X(04).
002500*                PASS OR FAIL
002600         06  FILLER                   PIC X(12).
002700*                RESERVED FOR FUTURE GIS LAYOUT GROWTH
