000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     LNDCUST.
000400 AUTHOR.         M DASS.
000500 INSTALLATION.   AGRISTACK J&K - REVENUE DEPT BATCH CELL.
000600 DATE-WRITTEN.   22 SEP 1983.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - REVENUE DEPT INTERNAL USE ONLY.
000900*
001000*DESCRIPTION :  CALLED ROUTINE - CUSTODIAN / EVACUEE LAND CHECK.
001100*               SCANS THE REMARKS-KAIFIYAT TEXT OF A LAND RECORD
001200*               FOR ANY OF THE KEYWORDS THAT MARK THE PARCEL AS
001300*               CUSTODIAN, EVACUEE, MUHAJIREEN, STATE LAND OR
001400*               AUQAF PROPERTY.  SUCH PARCELS CARRY A STANDING
001500*               TRUST SCORE PENALTY UNTIL CUSTODIAN STATUS IS
001600*               CLEARED BY THE CUSTODIAN OF EVACUEE PROPERTY CELL.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* -      MDASS  22/09/1983 - CUSTODIAN OF EVACUEE PROPERTY
002200*                            RECORDS PROJECT - INITIAL VERSION -
002300*                            FLAGGED "CUSTODIAN" AND "EVACUEE"
002400*                            REMARKS ON THE KHATAUNI ABSTRACT
002500* -      RPATEL 11/02/1991 - "MUHAJIREEN" AND "STATE LAND" ADDED
002600*                            TO THE KEYWORD LIST PER REVENUE
002700*                            CIRCULAR 7/91
002800* -      MDASS  02/07/1998 - Y2K CENTURY REVIEW - NO DATE FIELDS
002900*                            IN THIS ROUTINE - NO CHANGE REQUIRED
003000* AGR002 MDASS  19/02/2024 - AGRISTACK PH1 E-REQUEST 61205 -
003100*                            REWRITTEN FOR THE AGRISTACK BATCH -
003200*                            CALLING CONVENTION AND KEYWORD TABLE
003300*                            CARRIED FORWARD UNCHANGED
003400* AGR019 SKHAN  02/09/2024 - AGRISTACK PH1B E-REQUEST 61960
003500*                          - ADD "AUQAF" TO KEYWORD LIST PER
003600*                            WAKF BOARD REFERENCE LETTER 44/24
003700*----------------------------------------------------------------*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400
005500*************************
005600 WORKING-STORAGE SECTION.
005700*************************
005800 01  FILLER                          PIC X(24)        VALUE
005900     "** PROGRAM LNDCUST   **".
006000
006100 01  WK-C-COMMON.
006200     COPY LNDLDA.
006300
006400 01  WK-LNDCUST-WORK-AREA.
006500     05  WK-LNDCUST-REMARKS-LC        PIC X(80) VALUE SPACES.
006600     05  WK-LNDCUST-REMARKS-LC-R REDEFINES WK-LNDCUST-REMARKS-LC.
006700         10  WK-LNDCUST-REMARKS-CHAR  OCCURS 80 TIMES
006800                                      PIC X(01).
006900     05  WK-LNDCUST-KW-IDX            PIC 9(02) COMP VALUE 0.
007000     05  WK-LNDCUST-SCAN-IDX          PIC 9(02) COMP VALUE 0.
007100     05  WK-LNDCUST-MATCH-IDX         PIC 9(02) COMP VALUE 0.
007200     05  WK-LNDCUST-MATCH-SW          PIC X(01) VALUE "N".
007300         88  WK-LNDCUST-CHARS-MATCH        VALUE "Y".
007400         88  WK-LNDCUST-CHARS-NOMATCH      VALUE "N".
007500     05  WK-LNDCUST-FOUND-SW          PIC X(01) VALUE "N".
007600         88  WK-LNDCUST-FLAG-FOUND         VALUE "Y".
007700         88  WK-LNDCUST-FLAG-NOT-FOUND     VALUE "N".
007800     05  WK-LNDCUST-KW-LEN            PIC 9(02) COMP VALUE 0.
007900     05  FILLER                       PIC X(04) VALUE SPACES.
008000
008100* ---- KEYWORD TABLE - CUSTODIAN/EVACUEE/STATE-LAND VOCABULARY ---*
008200 01  WK-LNDCUST-KEYWORD-TABLE.
008300     05  WK-LNDCUST-KW-01             PIC X(15)
008400                                      VALUE "CUSTODIAN      ".
008500     05  WK-LNDCUST-KW-02             PIC X(15)
008600                                      VALUE "EVACUEE        ".
008700     05  WK-LNDCUST-KW-03             PIC X(15)
008800                                      VALUE "MUHAJIREEN     ".
008900     05  WK-LNDCUST-KW-04             PIC X(15)
009000                                      VALUE "STATE LAND     ".
009100     05  WK-LNDCUST-KW-05             PIC X(15)
009200                                      VALUE "AUQAF          ".
009300     05  WK-LNDCUST-KEYWORD-TABLE-R REDEFINES
009400                                      WK-LNDCUST-KEYWORD-TABLE.
009500         10  WK-LNDCUST-KEYWORD       OCCURS 5 TIMES
009600                                      PIC X(15).
009700
009800* ---- TABLE OF KEYWORD LENGTHS - AVOIDS AN INTRINSIC FUNCTION ---*
009900 01  WK-LNDCUST-KWLEN-TABLE.
010000     05  WK-LNDCUST-KWLEN-01          PIC 9(02) COMP VALUE 09.
010100     05  WK-LNDCUST-KWLEN-02          PIC 9(02) COMP VALUE 07.
010200     05  WK-LNDCUST-KWLEN-03          PIC 9(02) COMP VALUE 10.
010300     05  WK-LNDCUST-KWLEN-04          PIC 9(02) COMP VALUE 10.
010400     05  WK-LNDCUST-KWLEN-05          PIC 9(02) COMP VALUE 05.
010500     05  WK-LNDCUST-KWLEN-TABLE-R REDEFINES
010600                                      WK-LNDCUST-KWLEN-TABLE.
010700         10  WK-LNDCUST-KEYWORD-LEN   OCCURS 5 TIMES
010800                                      PIC 9(02) COMP.
010900
011000*****************
011100 LINKAGE SECTION.
011200*****************
011300 01  WK-C-LNDCUST-RECORD.
011400     05  WK-C-LNDCUST-INPUT.
011500         10  WK-C-LNDCUST-REMARKS     PIC X(80).
011600     05  WK-C-LNDCUST-OUTPUT.
011700         10  WK-C-LNDCUST-FOUND-SW    PIC X(01).
011800             88  WK-C-LNDCUST-IS-CUSTODIAN  VALUE "Y".
011900             88  WK-C-LNDCUST-NOT-CUSTODIAN VALUE "N".
012000     05  FILLER                      PIC X(02).
012100 EJECT
012200***********************************************
012300 PROCEDURE DIVISION USING WK-C-LNDCUST-RECORD.
012400***********************************************
012500 MAIN-MODULE.
012600     PERFORM A000-MAIN-PROCESSING
012700        THRU A099-MAIN-PROCESSING-EX.
012800 GOBACK.
012900
013000*-----------------------------------------------------------------*
013100 A000-MAIN-PROCESSING.
013200*-----------------------------------------------------------------*
013300     MOVE WK-C-LNDCUST-REMARKS    TO WK-LNDCUST-REMARKS-LC.
013400     INSPECT WK-LNDCUST-REMARKS-LC
013500        CONVERTING "abcdefghijklmnopqrstuvwxyz"
013600                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013700*        NOTE - THE KEYWORD TABLE IS ALREADY UPPER CASE, SO WE
013800*        UPPER-CASE THE REMARKS RATHER THAN LOWER-CASE THEM.
013900
014000     SET WK-LNDCUST-FLAG-NOT-FOUND TO TRUE.
014100
014200     PERFORM B100-TEST-ONE-KEYWORD
014300        THRU B199-TEST-ONE-KEYWORD-EX
014400           VARYING WK-LNDCUST-KW-IDX FROM 1 BY 1
014500              UNTIL WK-LNDCUST-KW-IDX > 5
014600                 OR WK-LNDCUST-FLAG-FOUND.
014700
014800     IF WK-LNDCUST-FLAG-FOUND
014900        SET WK-C-LNDCUST-IS-CUSTODIAN TO TRUE
015000     ELSE
015100        SET WK-C-LNDCUST-NOT-CUSTODIAN TO TRUE
015200     END-IF.
015300
015400 A099-MAIN-PROCESSING-EX.
015500     EXIT.
015600
015700*-----------------------------------------------------------------*
015800 B100-TEST-ONE-KEYWORD.
015900*-----------------------------------------------------------------*
016000     MOVE WK-LNDCUST-KEYWORD-LEN(WK-LNDCUST-KW-IDX)
016100                               TO WK-LNDCUST-KW-LEN.
016200     PERFORM C100-SCAN-ONE-KEYWORD
016300        THRU C199-SCAN-ONE-KEYWORD-EX
016400           VARYING WK-LNDCUST-SCAN-IDX FROM 1 BY 1
016500              UNTIL WK-LNDCUST-SCAN-IDX >
016600                       (81 - WK-LNDCUST-KW-LEN)
016700                 OR WK-LNDCUST-FLAG-FOUND.
016800 B199-TEST-ONE-KEYWORD-EX.
016900     EXIT.
017000
017100 C100-SCAN-ONE-KEYWORD.
017200*        COMPARE THE KEYWORD AGAINST THE REMARKS TEXT ONE
017300*        CHARACTER AT A TIME, STARTING AT WK-LNDCUST-SCAN-IDX,
017400*        USING THE CHARACTER-ARRAY VIEW OF THE REMARKS TEXT.
017500     SET WK-LNDCUST-CHARS-MATCH TO TRUE.
017600     PERFORM D100-COMPARE-ONE-CHAR
017700        THRU D199-COMPARE-ONE-CHAR-EX
017800           VARYING WK-LNDCUST-MATCH-IDX FROM 1 BY 1
017900              UNTIL WK-LNDCUST-MATCH-IDX > WK-LNDCUST-KW-LEN
018000                 OR WK-LNDCUST-CHARS-NOMATCH.
018100     IF WK-LNDCUST-CHARS-MATCH
018200        SET WK-LNDCUST-FLAG-FOUND TO TRUE
018300     END-IF.
018400 C199-SCAN-ONE-KEYWORD-EX.
018500     EXIT.
018600
018700 D100-COMPARE-ONE-CHAR.
018800     IF WK-LNDCUST-REMARKS-CHAR
018900           (WK-LNDCUST-SCAN-IDX + WK-LNDCUST-MATCH-IDX - 1)
019000        NOT = WK-LNDCUST-KEYWORD(WK-LNDCUST-KW-IDX)
019100                 (WK-LNDCUST-MATCH-IDX : 1)
019200        SET WK-LNDCUST-CHARS-NOMATCH TO TRUE
019300     END-IF.
019400 D199-COMPARE-ONE-CHAR-EX.
019500     EXIT.
019600
019700******************************************************************
019800*************** END OF PROGRAM SOURCE -  LNDCUST ***************
019900******************************************************************
