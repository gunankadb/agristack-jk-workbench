000100* LNDLDA.cpybk
000200*****************************************************************
000300* HISTORY OF MODIFICATION:
000400* ===================================================================
000500* TAG NAME   DATE        DESCRIPTION
000600* -------------------------------------------------------------------
000700*         RPATEL 14/03/1986 - ORIGINAL VILLAGE MASTER PARAMETER
000800*                             AREA - VILLAGE CODE AND CAMERA/
000900*                             SURVEY-DEVICE ID CONSTANTS ONLY.
001000*         DLIM   19/02/1992 - MONTHLY REPORT ROUNDING TOLERANCES
001100*                             ADDED FOR THE CONTROL-TOTAL REPORT.
001200*         RPATEL 19/06/1998 - Y2K CENTURY REVIEW - NO 2-DIGIT
001300*                             YEAR FIELDS FOUND IN THIS AREA.
001400* AGR001  RPATEL 12/02/2024 - AGRISTACK PH1 E-REQUEST 61190
001500*                           - REWRITTEN FOR THE AGRISTACK BATCH -
001600*                             GIS/CUSTODIAN/NUANCE/IDENTITY
001700*                             PENALTY AND ROUTING CONSTANTS ADDED
001800*                             ALONGSIDE THE OLD DEVICE/VILLAGE
001900*                             CONSTANTS.
002000* AGR014  SKHAN  30/07/2024 - AGRISTACK PH1B E-REQUEST 61870
002100*                           - ADD IDENTITY MISMATCH THRESHOLD
002200*                             (WAS HARD-CODED IN LNDVRFY)
002300*****************************************************************
002400 01  WK-LNDLDA.
002500     05  WK-LNDLDA-VILLAGE-CD        PIC X(06)  VALUE "VIL001".
002600*        DEFAULT REVENUE VILLAGE CODE USED IN FID GENERATION
002700     05  WK-LNDLDA-DEVICE-ID         PIC X(06)  VALUE "TAB-09".
002800*        FIELD VERIFICATION TABLET DEVICE ID USED IN FID GENERATION
002900     05  WK-LNDLDA-GIS-FLAG-TXT      PIC X(04)  VALUE "2501".
003000*        KHASRA-NO SUBSTRING THAT TRIPS THE GEOFENCE FAIL
003100     05  WK-LNDLDA-GIS-FAIL-LAT      PIC S9(3)V9(4) VALUE +33.7782.
003200     05  WK-LNDLDA-GIS-FAIL-LON      PIC S9(3)V9(4) VALUE +75.0500.
003300     05  WK-LNDLDA-GIS-BASE-LAT      PIC S9(3)V9(4) VALUE +33.7782.
003400     05  WK-LNDLDA-GIS-BASE-LON      PIC S9(3)V9(4) VALUE +76.5762.
003500     05  WK-LNDLDA-SCORE-BASE        PIC S9(1)V99   VALUE +1.00.
003600     05  WK-LNDLDA-PEN-GIS           PIC S9(1)V99   VALUE +0.50.
003700     05  WK-LNDLDA-PEN-CUSTODIAN     PIC S9(1)V99   VALUE +0.25.
003800     05  WK-LNDLDA-PEN-INFRA         PIC S9(1)V99   VALUE +0.40.
003900     05  WK-LNDLDA-PEN-HOUSING       PIC S9(1)V99   VALUE +0.10.
004000     05  WK-LNDLDA-PEN-VDV-MISSING   PIC S9(1)V99   VALUE +0.20.
004100     05  WK-LNDLDA-PEN-IDENTITY      PIC S9(1)V99   VALUE +0.50.
004200     05  WK-LNDLDA-PEN-MUTATION      PIC S9(1)V99   VALUE +0.20.
004300     05  WK-LNDLDA-HARD-BLOCK-CAP    PIC S9(1)V99   VALUE +0.40.
004400     05  WK-LNDLDA-GREEN-CUTOFF      PIC S9(1)V99   VALUE +0.80.
004500     05  WK-LNDLDA-AMBER-CUTOFF      PIC S9(1)V99   VALUE +0.50.
004600     05  WK-LNDLDA-IDENTITY-CUTOFF   PIC 9(3)V9  VALUE 050.0.
004700*        AGR014 - IDENTITY SCORE BELOW THIS PCT IS A MISMATCH
004800     05  FILLER                      PIC X(04)  VALUE SPACES.
